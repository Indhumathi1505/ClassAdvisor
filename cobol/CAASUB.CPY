000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*              COPY CAASUB -- MAESTRO DE MATERIAS (SUBJECT)
000400*-----------------------------------------------------------------
000500* LLAVE NATURAL : SUB-ID (IDENTIFICADOR INTERNO DE LA MATERIA).
000600* SUB-CODE ES EL CODIGO PUBLICADO QUE APARECE EN LAS HOJAS DE
000700* NOTAS (GRADESHEET-FILE) Y ES EL QUE EL DOCENTE CONOCE.
000800* ARCHIVO SUBJECT-FILE, LONGITUD DE REGISTRO 102.
000900*-----------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION
001100* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001110* 02/12/2024  HGV   (TICKET EDU35-55) SE REVIERTE RELLENO DE
001120*                              PRUEBA: LOS 102 BYTES DE SUBJECT-FILE
001130*                              SON TODOS DE NEGOCIO, SIN ESPACIO
001140*                              LIBRE PARA FILLER
001200******************************************************************
001300 01  CAA-REG-MATERIA.
001400     88  END-OF-SUBJECT-FILE          VALUE HIGH-VALUES.
001500     02  SUB-ID                       PIC X(10).
001600     02  SUB-CODE                     PIC X(10).
001700     02  SUB-NAME                     PIC X(30).
001800     02  SUB-SEMESTER-ID              PIC 9(02).
001900     02  SUB-STAFF-NAME               PIC X(30).
002000     02  SUB-STAFF-PASSWORD           PIC X(20).
