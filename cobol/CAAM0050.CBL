000100******************************************************************
000200* FECHA       : 12/08/1995                                       *
000300* PROGRAMADOR : J. C. MEJIA SOSA                                 *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : CAAM0050                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXTRACCION COMBINADA DEL ESTADO COMPLETO DEL      *
000800*             : SISTEMA.  RECORRE EN SECUENCIA CADA UNO DE LOS   *
000900*             : SIETE ALMACENES (ESTUDIANTES, MATERIAS, NOTAS    *
001000*             : DE TEORIA, NOTAS DE LABORATORIO, ASISTENCIA POR  *
001100*             : MATERIA, ASISTENCIA MAESTRA Y NOTAS DE SEMESTRE) *
001200*             : Y VUELCA CADA REGISTRO AL ARCHIVO DE EXTRACCION, *
001300*             : PRECEDIDO DE SU CODIGO DE TIPO; AL FINAL AGREGA  *
001400*             : UNA LINEA CON LAS CONSTANTES DE CONFIGURACION    *
001500*             : DEL PENSUM.  SE USA PARA RESPALDO Y PARA CARGAR  *
001600*             : EL SISTEMA EN OTRO AMBIENTE.                    *
001700* ARCHIVOS    : STUDENT(I),SUBJECT(I),MARK(I),LABMARK(I),        *
001800*             : ATTEND(I),MASTATT(I),GRADE(I),EXTRACT(O)         *
001900* PROGRAMA(S) : NO APLICA                                        *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    CAAM0050.
002300 AUTHOR.        J. C. MEJIA SOSA.
002400 INSTALLATION.  DEPARTAMENTO DE REGISTRO ACADEMICO.
002500 DATE-WRITTEN.  12/08/1995.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002800                REGISTRO ACADEMICO.
002900******************************************************************
003000*                    H I S T O R I A L   D E   C A M B I O S     *
003100*-----------------------------------------------------------------
003200* FECHA       INIC  TICKET     DESCRIPCION
003300* 12/08/1995  JCM   EDU35-23   CREACION ORIGINAL DEL EXTRACTO
003400*                              COMBINADO DE RESPALDO
003500* 05/12/1995  JCM   EDU35-25   SE AGREGA LA LINEA DE CONSTANTES
003600*                              DE CONFIGURACION AL FINAL
003700* 30/06/1998  JCM   EDU35-31   REVISION DE SIGLO (AAAA), SIN
003800*                              HALLAZGOS EN ESTE PROGRAMA (NO
003900*                              MANEJA FECHAS EN EL DETALLE)
004000* 18/01/1999  JCM   EDU35-33   PRUEBAS DE REGRESION Y2K, SIN
004100*                              HALLAZGOS ADICIONALES
004200* 14/09/2001  RDL   EDU35-38   SE AGREGA CONTEO DE REGISTROS
004300*                              EXTRAIDOS POR ALMACEN EN LAS
004400*                              ESTADISTICAS FINALES
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT STUDENT-FILE    ASSIGN TO STUDENT
005300                            ORGANIZATION LINE SEQUENTIAL
005400                            FILE STATUS  IS FS-STUDENT.
005500     SELECT SUBJECT-FILE    ASSIGN TO SUBJECT
005600                            ORGANIZATION LINE SEQUENTIAL
005700                            FILE STATUS  IS FS-SUBJECT.
005800     SELECT MARK-FILE       ASSIGN TO MARK
005900                            ORGANIZATION LINE SEQUENTIAL
006000                            FILE STATUS  IS FS-MARK.
006100     SELECT LABMARK-FILE    ASSIGN TO LABMARK
006200                            ORGANIZATION LINE SEQUENTIAL
006300                            FILE STATUS  IS FS-LABMARK.
006400     SELECT ATTEND-FILE     ASSIGN TO ATTEND
006500                            ORGANIZATION LINE SEQUENTIAL
006600                            FILE STATUS  IS FS-ATTEND.
006700     SELECT MASTATT-FILE    ASSIGN TO MASTATT
006800                            ORGANIZATION LINE SEQUENTIAL
006900                            FILE STATUS  IS FS-MASTATT.
007000     SELECT GRADE-FILE      ASSIGN TO GRADE
007100                            ORGANIZATION LINE SEQUENTIAL
007200                            FILE STATUS  IS FS-GRADE.
007300     SELECT EXTRACT-FILE    ASSIGN TO EXTRACT
007400                            ORGANIZATION LINE SEQUENTIAL
007500                            FILE STATUS  IS FS-EXTRACT.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  STUDENT-FILE.
007900     COPY CAASTU.
008000 FD  SUBJECT-FILE.
008100     COPY CAASUB.
008200 FD  MARK-FILE.
008300     COPY CAAMRK.
008400 FD  LABMARK-FILE.
008500     COPY CAALAB.
008600 FD  ATTEND-FILE.
008700     COPY CAAATT.
008800 FD  MASTATT-FILE.
008900     COPY CAAMAT.
009000 FD  GRADE-FILE.
009100     COPY CAAGRD.
009200 FD  EXTRACT-FILE.
009300 01  REG-EXTRACTO                     PIC X(140).
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*               VARIABLES DE FILE STATUS (ARCHIVOS PS)           *
009700******************************************************************
009800 01  WKS-FILE-STATUS.
009900     02  FS-STUDENT                   PIC 9(02) VALUE ZEROS.
010000     02  FS-SUBJECT                   PIC 9(02) VALUE ZEROS.
010100     02  FS-MARK                      PIC 9(02) VALUE ZEROS.
010200     02  FS-LABMARK                   PIC 9(02) VALUE ZEROS.
010300     02  FS-ATTEND                    PIC 9(02) VALUE ZEROS.
010400     02  FS-MASTATT                   PIC 9(02) VALUE ZEROS.
010500     02  FS-GRADE                     PIC 9(02) VALUE ZEROS.
010600     02  FS-EXTRACT                   PIC 9(02) VALUE ZEROS.
010700 COPY CAACFG.
010800 COPY CAADAT.
010900******************************************************************
011000*  LINEA DE EXTRACCION GENERAL (CODIGO DE TIPO + ZONA DE DATO)   *
011100*  Y SU VISTA PLANA PARA EL WRITE                                 *
011200******************************************************************
011300 01  WKS-LINEA-EXTRACTO.
011400     02  EXT-TIPO                     PIC X(02).
011500     02  EXT-DATO                     PIC X(138).
011600 01  WKS-LINEA-EXTRACTO-R REDEFINES WKS-LINEA-EXTRACTO.
011700     02  FILLER                       PIC X(140).
011800******************************************************************
011900*  LINEA DE EXTRACCION DE LAS CONSTANTES DE CONFIGURACION DEL    *
012000*  PENSUM (TIPO 'CF'), CON SU VISTA PLANA PARA EL WRITE           *
012100******************************************************************
012200 01  WKS-LINEA-CFG.
012300     02  EXT-CFG-TIPO                 PIC X(02) VALUE "CF".
012400     02  EXT-CFG-YEARS                PIC 9(02).
012500     02  EXT-CFG-SEMESTERS            PIC 9(02).
012600     02  EXT-CFG-INTERNALS-PER-SEM    PIC 9(02).
012700     02  FILLER                       PIC X(132) VALUE SPACES.
012800 01  WKS-LINEA-CFG-R REDEFINES WKS-LINEA-CFG.
012900     02  FILLER                       PIC X(140).
013000******************************************************************
013100*          CONTADORES DE REGISTROS EXTRAIDOS POR ALMACEN         *
013200******************************************************************
013300 77  WKS-TOT-STUDENT                  PIC 9(06) COMP VALUE ZERO.
013400 77  WKS-TOT-SUBJECT                  PIC 9(06) COMP VALUE ZERO.
013500 77  WKS-TOT-MARK                     PIC 9(06) COMP VALUE ZERO.
013600 77  WKS-TOT-LABMARK                  PIC 9(06) COMP VALUE ZERO.
013700 77  WKS-TOT-ATTEND                   PIC 9(06) COMP VALUE ZERO.
013800 77  WKS-TOT-MASTATT                  PIC 9(06) COMP VALUE ZERO.
013900 77  WKS-TOT-GRADE                    PIC 9(06) COMP VALUE ZERO.
014000 PROCEDURE DIVISION.
014100******************************************************************
014200*               S E C C I O N    P R I N C I P A L               *
014300******************************************************************
014400 000-PRINCIPAL SECTION.
014500     PERFORM 100-ABRIR-ARCHIVOS
014600     PERFORM 210-EXTRAE-STUDENT
014700     PERFORM 220-EXTRAE-SUBJECT
014800     PERFORM 230-EXTRAE-MARK
014900     PERFORM 240-EXTRAE-LABMARK
015000     PERFORM 250-EXTRAE-ATTEND
015100     PERFORM 260-EXTRAE-MASTATT
015200     PERFORM 270-EXTRAE-GRADE
015300     PERFORM 280-EXTRAE-CONFIG
015400     PERFORM 600-ESTADISTICAS
015500     PERFORM 900-CIERRA-ARCHIVOS
015600     STOP RUN.
015700 000-PRINCIPAL-E. EXIT.
015800
015900 100-ABRIR-ARCHIVOS SECTION.
016000     OPEN INPUT  STUDENT-FILE
016100     OPEN INPUT  SUBJECT-FILE
016200     OPEN INPUT  MARK-FILE
016300     OPEN INPUT  LABMARK-FILE
016400     OPEN INPUT  ATTEND-FILE
016500     OPEN INPUT  MASTATT-FILE
016600     OPEN INPUT  GRADE-FILE
016700     OPEN OUTPUT EXTRACT-FILE
016800     IF FS-STUDENT NOT = 0 OR FS-SUBJECT NOT = 0 OR FS-MARK NOT = 0
016900        OR FS-LABMARK NOT = 0 OR FS-ATTEND NOT = 0
017000        OR FS-MASTATT NOT = 0 OR FS-GRADE NOT = 0
017100        OR FS-EXTRACT NOT = 0
017200        DISPLAY "=========================================="
017300                UPON CONSOLE
017400        DISPLAY "  >>> ERROR AL ABRIR ARCHIVOS CAAM0050 <<<"
017500                UPON CONSOLE
017600        DISPLAY "=========================================="
017700                UPON CONSOLE
017800        MOVE 91 TO RETURN-CODE
017900        STOP RUN
018000     END-IF.
018100 100-ABRIR-ARCHIVOS-E. EXIT.
018200
018300******************************************************************
018400*  VUELCA SECUENCIAL DEL MAESTRO DE ESTUDIANTES (TIPO 'ST')      *
018500******************************************************************
018600 210-EXTRAE-STUDENT SECTION.
018700     READ STUDENT-FILE AT END SET END-OF-STUDENT-FILE TO TRUE
018800     END-READ
018900     PERFORM 211-EXTRAE-STUDENT-FILA THRU 211-EXTRAE-STUDENT-FILA-E
018910         UNTIL END-OF-STUDENT-FILE.
019800 210-EXTRAE-STUDENT-E. EXIT.
019820
019840 211-EXTRAE-STUDENT-FILA SECTION.
019860     MOVE SPACES TO WKS-LINEA-EXTRACTO
019870     MOVE "ST" TO EXT-TIPO
019880     MOVE CAA-REG-ESTUDIANTE TO EXT-DATO
019890     WRITE REG-EXTRACTO FROM WKS-LINEA-EXTRACTO-R
019895     ADD 1 TO WKS-TOT-STUDENT
019896     READ STUDENT-FILE AT END SET END-OF-STUDENT-FILE TO TRUE
019897     END-READ.
019899 211-EXTRAE-STUDENT-FILA-E. EXIT.
019900
020000******************************************************************
020100*   VUELCA SECUENCIAL DEL MAESTRO DE MATERIAS (TIPO 'SU')        *
020200******************************************************************
020300 220-EXTRAE-SUBJECT SECTION.
020400     READ SUBJECT-FILE AT END SET END-OF-SUBJECT-FILE TO TRUE
020500     END-READ
020510     PERFORM 221-EXTRAE-SUBJECT-FILA THRU 221-EXTRAE-SUBJECT-FILA-E
020520         UNTIL END-OF-SUBJECT-FILE.
021500 220-EXTRAE-SUBJECT-E. EXIT.
021520
021540 221-EXTRAE-SUBJECT-FILA SECTION.
021560     MOVE SPACES TO WKS-LINEA-EXTRACTO
021570     MOVE "SU" TO EXT-TIPO
021580     MOVE CAA-REG-MATERIA TO EXT-DATO
021590     WRITE REG-EXTRACTO FROM WKS-LINEA-EXTRACTO-R
021595     ADD 1 TO WKS-TOT-SUBJECT
021596     READ SUBJECT-FILE AT END SET END-OF-SUBJECT-FILE TO TRUE
021597     END-READ.
021599 221-EXTRAE-SUBJECT-FILA-E. EXIT.
021600
021700******************************************************************
021800*    VUELCA SECUENCIAL DE NOTAS DE TEORIA (TIPO 'MK')            *
021900******************************************************************
022000 230-EXTRAE-MARK SECTION.
022100     READ MARK-FILE AT END SET END-OF-MARK-FILE TO TRUE
022200     END-READ
022210     PERFORM 231-EXTRAE-MARK-FILA THRU 231-EXTRAE-MARK-FILA-E
022220         UNTIL END-OF-MARK-FILE.
023200 230-EXTRAE-MARK-E. EXIT.
023220
023240 231-EXTRAE-MARK-FILA SECTION.
023260     MOVE SPACES TO WKS-LINEA-EXTRACTO
023270     MOVE "MK" TO EXT-TIPO
023280     MOVE CAA-REG-NOTA TO EXT-DATO
023290     WRITE REG-EXTRACTO FROM WKS-LINEA-EXTRACTO-R
023295     ADD 1 TO WKS-TOT-MARK
023296     READ MARK-FILE AT END SET END-OF-MARK-FILE TO TRUE
023297     END-READ.
023299 231-EXTRAE-MARK-FILA-E. EXIT.
023300
023400******************************************************************
023500*  VUELCA SECUENCIAL DE NOTAS DE LABORATORIO (TIPO 'LM')         *
023600******************************************************************
023700 240-EXTRAE-LABMARK SECTION.
023800     READ LABMARK-FILE AT END SET END-OF-LABMARK-FILE TO TRUE
023900     END-READ
023910     PERFORM 241-EXTRAE-LABMARK-FILA THRU 241-EXTRAE-LABMARK-FILA-E
023920         UNTIL END-OF-LABMARK-FILE.
024900 240-EXTRAE-LABMARK-E. EXIT.
024920
024940 241-EXTRAE-LABMARK-FILA SECTION.
024960     MOVE SPACES TO WKS-LINEA-EXTRACTO
024970     MOVE "LM" TO EXT-TIPO
024980     MOVE CAA-REG-NOTA-LAB TO EXT-DATO
024985     WRITE REG-EXTRACTO FROM WKS-LINEA-EXTRACTO-R
024990     ADD 1 TO WKS-TOT-LABMARK
024992     READ LABMARK-FILE AT END SET END-OF-LABMARK-FILE TO TRUE
024994     END-READ.
024998 241-EXTRAE-LABMARK-FILA-E. EXIT.
025000
025100******************************************************************
025200*  VUELCA SECUENCIAL DE ASISTENCIA POR MATERIA (TIPO 'AT')       *
025300******************************************************************
025400 250-EXTRAE-ATTEND SECTION.
025500     READ ATTEND-FILE AT END SET END-OF-ATTEND-FILE TO TRUE
025600     END-READ
025610     PERFORM 251-EXTRAE-ATTEND-FILA THRU 251-EXTRAE-ATTEND-FILA-E
025620         UNTIL END-OF-ATTEND-FILE.
026600 250-EXTRAE-ATTEND-E. EXIT.
026620
026640 251-EXTRAE-ATTEND-FILA SECTION.
026650     MOVE SPACES TO WKS-LINEA-EXTRACTO
026660     MOVE "AT" TO EXT-TIPO
026665     MOVE CAA-REG-ASISTENCIA TO EXT-DATO
026670     WRITE REG-EXTRACTO FROM WKS-LINEA-EXTRACTO-R
026675     ADD 1 TO WKS-TOT-ATTEND
026680     READ ATTEND-FILE AT END SET END-OF-ATTEND-FILE TO TRUE
026690     END-READ.
026695 251-EXTRAE-ATTEND-FILA-E. EXIT.
026700
026800******************************************************************
026900*    VUELCA SECUENCIAL DE ASISTENCIA MAESTRA (TIPO 'MA')         *
027000******************************************************************
027100 260-EXTRAE-MASTATT SECTION.
027200     READ MASTATT-FILE AT END SET END-OF-MASTATT-FILE TO TRUE
027300     END-READ
027310     PERFORM 261-EXTRAE-MASTATT-FILA THRU 261-EXTRAE-MASTATT-FILA-E
027320         UNTIL END-OF-MASTATT-FILE.
028300 260-EXTRAE-MASTATT-E. EXIT.
028320
028340 261-EXTRAE-MASTATT-FILA SECTION.
028350     MOVE SPACES TO WKS-LINEA-EXTRACTO
028360     MOVE "MA" TO EXT-TIPO
028365     MOVE CAA-REG-ASIST-MAESTRA TO EXT-DATO
028370     WRITE REG-EXTRACTO FROM WKS-LINEA-EXTRACTO-R
028375     ADD 1 TO WKS-TOT-MASTATT
028380     READ MASTATT-FILE AT END SET END-OF-MASTATT-FILE TO TRUE
028390     END-READ.
028395 261-EXTRAE-MASTATT-FILA-E. EXIT.
028400
028500******************************************************************
028600*    VUELCA SECUENCIAL DE NOTAS DE SEMESTRE (TIPO 'GR')          *
028700******************************************************************
028800 270-EXTRAE-GRADE SECTION.
028900     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
029000     END-READ
029010     PERFORM 271-EXTRAE-GRADE-FILA THRU 271-EXTRAE-GRADE-FILA-E
029020         UNTIL END-OF-GRADE-FILE.
030000 270-EXTRAE-GRADE-E. EXIT.
030020
030040 271-EXTRAE-GRADE-FILA SECTION.
030050     MOVE SPACES TO WKS-LINEA-EXTRACTO
030055     MOVE "GR" TO EXT-TIPO
030060     MOVE CAA-REG-NOTA-SEM TO EXT-DATO
030065     WRITE REG-EXTRACTO FROM WKS-LINEA-EXTRACTO-R
030070     ADD 1 TO WKS-TOT-GRADE
030075     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
030080     END-READ.
030090 271-EXTRAE-GRADE-FILA-E. EXIT.
030095
030200******************************************************************
030300*  VUELCA DE LAS CONSTANTES DE CONFIGURACION DEL PENSUM (TIPO    *
030400*  'CF'), UNA SOLA LINEA AL FINAL DEL EXTRACTO                   *
030500******************************************************************
030600 280-EXTRAE-CONFIG SECTION.
030700     MOVE CFG-YEARS               TO EXT-CFG-YEARS
030800     MOVE CFG-SEMESTERS           TO EXT-CFG-SEMESTERS
030900     MOVE CFG-INTERNALS-PER-SEM   TO EXT-CFG-INTERNALS-PER-SEM
031000     WRITE REG-EXTRACTO FROM WKS-LINEA-CFG-R.
031100 280-EXTRAE-CONFIG-E. EXIT.
031200
031300 600-ESTADISTICAS SECTION.
031400     DISPLAY "==========================================="
031500     DISPLAY "   CAAM0050 - ESTADISTICAS DE EXTRACCION    "
031600     DISPLAY "==========================================="
031700     DISPLAY "ESTUDIANTES EXTRAIDOS      : " WKS-TOT-STUDENT
031800     DISPLAY "MATERIAS EXTRAIDAS         : " WKS-TOT-SUBJECT
031900     DISPLAY "NOTAS DE TEORIA EXTRAIDAS  : " WKS-TOT-MARK
032000     DISPLAY "NOTAS DE LAB EXTRAIDAS     : " WKS-TOT-LABMARK
032100     DISPLAY "ASISTENCIAS EXTRAIDAS      : " WKS-TOT-ATTEND
032200     DISPLAY "ASIST. MAESTRAS EXTRAIDAS  : " WKS-TOT-MASTATT
032300     DISPLAY "NOTAS DE SEMESTRE EXTRAIDAS: " WKS-TOT-GRADE
032400     DISPLAY "===========================================".
032500 600-ESTADISTICAS-E. EXIT.
032600
032700 900-CIERRA-ARCHIVOS SECTION.
032800     CLOSE STUDENT-FILE
032900     CLOSE SUBJECT-FILE
033000     CLOSE MARK-FILE
033100     CLOSE LABMARK-FILE
033200     CLOSE ATTEND-FILE
033300     CLOSE MASTATT-FILE
033400     CLOSE GRADE-FILE
033500     CLOSE EXTRACT-FILE.
033600 900-CIERRA-ARCHIVOS-E. EXIT.
