000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*      COPY CAAGSH -- FILA DE HOJA DE NOTAS (GRADE-SHEET INPUT)
000400*-----------------------------------------------------------------
000500* UNA FILA POR (REGISTRO, CODIGO DE MATERIA, NOTA) DE LA HOJA DE
000600* NOTAS DE FIN DE SEMESTRE.  ARCHIVO GRADESHEET-FILE, LONGITUD
000700* DE REGISTRO 24.  EL SEMESTRE DE CORRIDA SE RECIBE POR PARAMETRO
000800* (SYSIN), NO VIAJA EN LA FILA.
000900*-----------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION
001100* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001110* 02/12/2024  HGV   (TICKET EDU35-55) SE REVIERTE RELLENO DE
001120*                              PRUEBA: LOS 24 BYTES DE GRADESHEET-
001130*                              FILE SON TODOS DE NEGOCIO, SIN
001140*                              ESPACIO LIBRE PARA FILLER
001200******************************************************************
001300 01  CAA-FILA-HOJA-NOTAS.
001400     88  END-OF-GRADESHEET-FILE       VALUE HIGH-VALUES.
001500     02  GSH-REG-NO                   PIC X(12).
001600     02  GSH-SUBJECT-CODE             PIC X(10).
001700     02  GSH-GRADE                    PIC X(02).
