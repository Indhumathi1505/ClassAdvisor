000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*            COPY CAASTU -- MAESTRO DE ESTUDIANTES (STUDENT)
000400*-----------------------------------------------------------------
000500* LLAVE NATURAL : STU-REG-NO (NUMERO DE REGISTRO DEL ESTUDIANTE).
000600* UN REGISTRO POR ESTUDIANTE DE LA CLASE.  ARCHIVO STUDENT-FILE,
000700* LONGITUD DE REGISTRO 65, ORDENADO POR STU-REG-NO.
000800*-----------------------------------------------------------------
000900* FECHA       PROGRAMADOR            DESCRIPCION
001000* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001010* 02/12/2024  HGV   (TICKET EDU35-55) SE REVIERTE RELLENO DE
001020*                              PRUEBA: LOS 65 BYTES DE STUDENT-FILE
001030*                              SON TODOS DE NEGOCIO, SIN ESPACIO
001040*                              LIBRE PARA FILLER
001100******************************************************************
001200 01  CAA-REG-ESTUDIANTE.
001300     88  END-OF-STUDENT-FILE          VALUE HIGH-VALUES.
001400     02  STU-REG-NO                   PIC X(12).
001500     02  STU-ROLL-NO                  PIC X(08).
001600     02  STU-NAME                     PIC X(30).
001700     02  STU-PARENT-PHONE              PIC X(15).
