000100******************************************************************
000200* FECHA       : 03/05/1994                                       *
000300* PROGRAMADOR : M. F. GALVEZ OSORIO                              *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : CAAM0040                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPORTACION DEL CUADRO CONSOLIDADO DE NOTAS DE   *
000800*             : SEMESTRE.  ORDENA EL MAESTRO DE MATERIAS POR     *
000900*             : SEMESTRE Y CODIGO PARA FORMAR LAS COLUMNAS DEL   *
001000*             : REPORTE, RECORRE EL MAESTRO DE ESTUDIANTES (YA   *
001100*             : ORDENADO POR REGISTRO) E IMPRIME UNA LINEA POR   *
001200*             : ESTUDIANTE CON LA NOTA DE CADA COLUMNA; AL FINAL *
001300*             : IMPRIME EL BLOQUE DE TOTALES DE APROBADOS Y      *
001400*             : REPROBADOS POR COLUMNA.                         *
001500* ARCHIVOS    : SUBJECT (I), STUDENT (I), GRADE (I), REPORT (O)  *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    CAAM0040.
002000 AUTHOR.        M. F. GALVEZ OSORIO.
002100 INSTALLATION.  DEPARTAMENTO DE REGISTRO ACADEMICO.
002200 DATE-WRITTEN.  03/05/1994.
002300 DATE-COMPILED.
002400 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002500                REGISTRO ACADEMICO.
002600******************************************************************
002700*                    H I S T O R I A L   D E   C A M B I O S     *
002800*-----------------------------------------------------------------
002900* FECHA       INIC  TICKET     DESCRIPCION
003000* 03/05/1994  MFG   EDU35-19   CREACION ORIGINAL DEL CUADRO
003100*                              CONSOLIDADO DE NOTAS
003200* 22/09/1994  MFG   EDU35-21   SE AGREGA EL BLOQUE DE TOTALES
003300*                              APROBADOS/REPROBADOS POR COLUMNA
003400* 19/02/1996  RDL   EDU35-24   LIMITE DE 16 COLUMNAS POR ANCHO
003500*                              DE IMPRESORA (132 COLUMNAS)
003600* 30/06/1998  JCM   EDU35-31   REVISION DE SIGLO (AAAA), SIN
003700*                              HALLAZGOS EN ESTE PROGRAMA (NO
003800*                              MANEJA FECHAS EN EL DETALLE)
003900* 18/01/1999  JCM   EDU35-33   PRUEBAS DE REGRESION Y2K, SIN
004000*                              HALLAZGOS ADICIONALES
004100* 11/08/2003  MFG   EDU35-41   'W' (RETIRADO) NO CUENTA EN
004200*                              NINGUNO DE LOS DOS TOTALES
004300* 02/02/2007  RDL   EDU35-48   AJUSTE DE ENCABEZADOS A DOS
004400*                              LINEAS ("S<SEM>" SOBRE EL CODIGO)
004410* 14/11/2011  HGV   EDU35-53   EL TITULO DEL REPORTE NO INDICABA
004420*                              EL RANGO DE SEMESTRES CUBIERTO;
004430*                              SE AGREGA "S<MIN> - S<MAX>" AL
004440*                              ENCABEZADO, TOMADO DE LAS
004450*                              COLUMNAS CARGADAS EN MEMORIA
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SUBJECT-FILE    ASSIGN TO SUBJECT
005300                            ORGANIZATION LINE SEQUENTIAL
005400                            FILE STATUS  IS FS-SUBJECT.
005500     SELECT SUB-SORT-WORK   ASSIGN TO SORTWK1.
005600     SELECT SUBJECT-SORTED  ASSIGN TO SUBJORD
005700                            ORGANIZATION LINE SEQUENTIAL
005800                            FILE STATUS  IS FS-SUBJORD.
005900     SELECT STUDENT-FILE    ASSIGN TO STUDENT
006000                            ORGANIZATION LINE SEQUENTIAL
006100                            FILE STATUS  IS FS-STUDENT.
006200     SELECT GRADE-FILE      ASSIGN TO GRADE
006300                            ORGANIZATION LINE SEQUENTIAL
006400                            FILE STATUS  IS FS-GRADE.
006500     SELECT REPORT-FILE     ASSIGN TO REPORT
006600                            ORGANIZATION LINE SEQUENTIAL
006700                            FILE STATUS  IS FS-REPORT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SUBJECT-FILE.
007100     COPY CAASUB.
007200 SD  SUB-SORT-WORK.
007300 01  WKS-SORT-MATERIA.
007400     02  WSM-SEMESTER-ID              PIC 9(02).
007500     02  WSM-CODE                     PIC X(10).
007600     02  WSM-NAME                     PIC X(30).
007700 FD  SUBJECT-SORTED.
007800 01  REG-MATERIA-ORD.
007850     88  END-OF-SUBJECT-SORTED        VALUE HIGH-VALUES.
007900     02  ROM-SEMESTER-ID              PIC 9(02).
008000     02  ROM-CODE                     PIC X(10).
008100     02  ROM-NAME                     PIC X(30).
008200 FD  STUDENT-FILE.
008300     COPY CAASTU.
008400 FD  GRADE-FILE.
008500     COPY CAAGRD.
008600 FD  REPORT-FILE.
008700 01  REG-LINEA-REPORTE                PIC X(132).
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*               VARIABLES DE FILE STATUS (ARCHIVOS PS)           *
009100******************************************************************
009200 01  WKS-FILE-STATUS.
009300     02  FS-SUBJECT                   PIC 9(02) VALUE ZEROS.
009400     02  FS-SUBJORD                   PIC 9(02) VALUE ZEROS.
009500     02  FS-STUDENT                   PIC 9(02) VALUE ZEROS.
009600     02  FS-GRADE                     PIC 9(02) VALUE ZEROS.
009700     02  FS-REPORT                    PIC 9(02) VALUE ZEROS.
009800     02  FILLER                       PIC X(02) VALUE SPACES.
009900 COPY CAACFG.
010000 COPY CAADAT.
010100******************************************************************
010200*  TABLA DE NOTAS QUE CUENTAN COMO APROBADAS (VISTA PLANA DE      *
010300*  FILLER REDEFINIDA COMO TABLA DE 6 POSICIONES DE 3 BYTES)      *
010400******************************************************************
010500 01  WKS-TABLA-APROBADAS-VALOR        PIC X(18)
010600     VALUE "O  A+ A  B+ B  C  ".
010700 01  WKS-TABLA-APROBADAS REDEFINES WKS-TABLA-APROBADAS-VALOR.
010800     02  WKS-NOTA-APROBADA OCCURS 6 TIMES PIC X(03).
010900******************************************************************
011000*  LINEA DE DETALLE DEL REPORTE, ARMADA EN ZONAS DE CAMPO PARA   *
011100*  SU CONSTRUCCION, Y EN VISTA PLANA PARA EL WRITE ... FROM.     *
011200******************************************************************
011300 01  WKS-LINEA-DETALLE.
011400     02  WKS-DET-REG-NO               PIC X(12).
011500     02  FILLER                       PIC X(02) VALUE SPACES.
011600     02  WKS-DET-NOMBRE               PIC X(20).
011700     02  FILLER                       PIC X(02) VALUE SPACES.
011800     02  WKS-DET-COLUMNA OCCURS 16 TIMES PIC X(06).
011900     02  FILLER                       PIC X(04) VALUE SPACES.
012000 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
012100     02  FILLER                       PIC X(132).
012130******************************************************************
012140*  LINEA DEL BLOQUE DE TOTALES, UNA POR COLUMNA (MATERIA)        *
012150******************************************************************
012160 01  WKS-LINEA-TOTAL.
012170     02  WKS-TOT-CODE                 PIC X(10).
012180     02  FILLER                       PIC X(02) VALUE SPACES.
012190     02  FILLER                       PIC X(05) VALUE "PASS ".
012195     02  WKS-TOT-PASS                 PIC ZZ9.
012196     02  FILLER                       PIC X(02) VALUE SPACES.
012197     02  FILLER                       PIC X(05) VALUE "FAIL ".
012198     02  WKS-TOT-FAIL                 PIC ZZ9.
012199     02  FILLER                       PIC X(102) VALUE SPACES.
012200******************************************************************
012300*          AREAS Y CONTADORES DE CONTROL DE LA CORRIDA           *
012400******************************************************************
012500 77  WKS-COL-OCCURS                   PIC 9(02) COMP VALUE ZERO.
012600 77  WKS-COL-MAX-EXCEDIDO             PIC 9(01) VALUE ZERO.
012700     88  HAY-COLUMNAS-EXCEDIDAS               VALUE 1.
012800 77  WKS-IDX-COL                      PIC 9(02) COMP VALUE ZERO.
012900 77  WKS-STU-OCCURS                   PIC 9(04) COMP VALUE ZERO.
013000 77  WKS-IDX-STU                      PIC 9(04) COMP VALUE ZERO.
013100 77  WKS-GRD-OCCURS                   PIC 9(04) COMP VALUE ZERO.
013200 77  WKS-IDX-GRD                      PIC 9(04) COMP VALUE ZERO.
013300 77  WKS-IDX-ENT                      PIC 9(02) COMP VALUE ZERO.
013400 77  WKS-ESTUDIANTES-REPORTADOS       PIC 9(06) COMP VALUE ZERO.
013500 77  WKS-NOTA-COLUMNA                 PIC X(02) VALUE SPACES.
013600 77  WKS-IDX-NOTA-APROB               PIC 9(02) COMP VALUE ZERO.
013700 77  WKS-ES-APROBADA                  PIC 9(01) VALUE ZERO.
013800     88  NOTA-ES-APROBADA                     VALUE 1.
013810 77  WKS-SEM-MIN                      PIC 9(02) COMP VALUE ZERO.
013820 77  WKS-SEM-MAX                      PIC 9(02) COMP VALUE ZERO.
013830 77  WKS-SEM-MIN-ED                   PIC Z9.
013840 77  WKS-SEM-MAX-ED                   PIC Z9.
013900 01  WKS-TABLA-TOTALES.
013910     02  FILLER                       PIC X(04) VALUE SPACES.
013920     02  WKS-TABLA-COL-PASS OCCURS 16 TIMES PIC 9(04) COMP.
013930     02  WKS-TABLA-COL-FAIL OCCURS 16 TIMES PIC 9(04) COMP.
014300******************************************************************
014400*            ALMACEN EN MEMORIA DE LAS COLUMNAS (MATERIAS)       *
014500******************************************************************
014600 01  WKS-TABLA-COLUMNAS.
014700     02  FILLER                       PIC X(04) VALUE SPACES.
014800     02  TBL-COL OCCURS 16 TIMES INDEXED BY IDX-TBL-COL.
014900         03  TBL-COL-SEMESTER-ID      PIC 9(02).
015000         03  TBL-COL-CODE             PIC X(10).
015100         03  TBL-COL-NAME             PIC X(30).
015200******************************************************************
015300*           ALMACEN EN MEMORIA DEL MAESTRO DE ESTUDIANTES        *
015400******************************************************************
015500 01  WKS-TABLA-STU.
015600     02  FILLER                       PIC X(04) VALUE SPACES.
015700     02  TBL-STU OCCURS 1 TO 1000 TIMES
015800                 DEPENDING ON WKS-STU-OCCURS
015900                 INDEXED BY IDX-STU.
016000         03  TBL-STU-REG-NO           PIC X(12).
016100         03  TBL-STU-NAME             PIC X(30).
016200******************************************************************
016300*           ALMACEN EN MEMORIA DE NOTAS DE SEMESTRE (GR)         *
016400******************************************************************
016500 01  WKS-TABLA-GRD.
016600     02  FILLER                       PIC X(04) VALUE SPACES.
016700     02  TBL-GRD OCCURS 1 TO 1000 TIMES
016800                 DEPENDING ON WKS-GRD-OCCURS
016900                 INDEXED BY IDX-GRD.
017000         03  TBL-GRD-STUDENT-REG-NO   PIC X(12).
017100         03  TBL-GRD-SEMESTER-ID      PIC 9(02).
017200         03  TBL-GRD-SUBJECT-COUNT    PIC 9(02).
017300         03  TBL-GRD-ENTRY OCCURS 10 TIMES
017400                     INDEXED BY IDX-GRD-ENT.
017500             04  TBL-GRD-SUBJECT-CODE PIC X(10).
017600             04  TBL-GRD-GRADE        PIC X(02).
017700 PROCEDURE DIVISION.
017800******************************************************************
017900*               S E C C I O N    P R I N C I P A L               *
018000******************************************************************
018100 000-PRINCIPAL SECTION.
018200     PERFORM 100-ABRIR-ARCHIVOS
018300     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
018400     PERFORM 300-IMPRIME-REPORTE
018500     PERFORM 900-CIERRA-ARCHIVOS
018600     STOP RUN.
018700 000-PRINCIPAL-E. EXIT.
018800
018900 100-ABRIR-ARCHIVOS SECTION.
019000     OPEN INPUT  STUDENT-FILE
019100     OPEN INPUT  GRADE-FILE
019200     OPEN OUTPUT REPORT-FILE
019300     IF FS-STUDENT NOT = 0 OR FS-GRADE NOT = 0 OR FS-REPORT NOT = 0
019400        DISPLAY "=========================================="
019500                UPON CONSOLE
019550        DISPLAY "  >>> ERROR AL ABRIR ARCHIVOS CAAM0040 <<<"
019600                UPON CONSOLE
019700        DISPLAY "=========================================="
019800                UPON CONSOLE
019900        MOVE 91 TO RETURN-CODE
020000        STOP RUN
020100     END-IF.
020200 100-ABRIR-ARCHIVOS-E. EXIT.
020300
020400 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
020500     PERFORM 210-ORDENA-Y-CARGA-COLUMNAS
020600     PERFORM 220-CARGA-STUDENT
020700     PERFORM 230-CARGA-GRADE.
020800 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
020900
021000******************************************************************
021100*  ORDENA EL MAESTRO DE MATERIAS POR SEMESTRE/CODIGO Y CARGA LA  *
021200*  LISTA DE COLUMNAS DEL REPORTE (MAXIMO 16 POR ANCHO DE 132)    *
021300******************************************************************
021400 210-ORDENA-Y-CARGA-COLUMNAS SECTION.
021500     SORT SUB-SORT-WORK ON ASCENDING KEY WSM-SEMESTER-ID WSM-CODE
021600        INPUT PROCEDURE IS 211-PROYECTA-MATERIAS
021700        GIVING SUBJECT-SORTED
021800     OPEN INPUT SUBJECT-SORTED
021900     IF FS-SUBJORD NOT = 0
022000        DISPLAY "  >>> ERROR AL ABRIR SUBJORD EN CAAM0040 <<<"
022100                UPON CONSOLE
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF
022500     READ SUBJECT-SORTED AT END SET END-OF-SUBJECT-SORTED TO TRUE
022600     END-READ
022650     PERFORM 212-CARGA-COLUMNA-FILA THRU 212-CARGA-COLUMNA-FILA-E
022660         UNTIL END-OF-SUBJECT-SORTED
024000     CLOSE SUBJECT-SORTED
024100     IF HAY-COLUMNAS-EXCEDIDAS
024200        DISPLAY "AVISO: SE EXCEDIO EL LIMITE DE 16 COLUMNAS; "
024300                "SOBRANTES OMITIDAS DEL REPORTE" UPON CONSOLE
024400     END-IF.
024500 210-ORDENA-Y-CARGA-COLUMNAS-E. EXIT.
024510
024520 212-CARGA-COLUMNA-FILA SECTION.
024530     IF WKS-COL-OCCURS < 16
024540        ADD 1 TO WKS-COL-OCCURS
024550        SET IDX-TBL-COL TO WKS-COL-OCCURS
024560        MOVE ROM-SEMESTER-ID TO TBL-COL-SEMESTER-ID (IDX-TBL-COL)
024570        MOVE ROM-CODE        TO TBL-COL-CODE (IDX-TBL-COL)
024580        MOVE ROM-NAME        TO TBL-COL-NAME (IDX-TBL-COL)
024590     ELSE
024595        SET HAY-COLUMNAS-EXCEDIDAS TO TRUE
024598     END-IF
024599     READ SUBJECT-SORTED AT END SET END-OF-SUBJECT-SORTED TO TRUE
024600     END-READ.
024610 212-CARGA-COLUMNA-FILA-E. EXIT.
024620
024700 211-PROYECTA-MATERIAS SECTION.
024800     OPEN INPUT SUBJECT-FILE
024900     IF FS-SUBJECT NOT = 0
025000        DISPLAY "  >>> ERROR AL ABRIR SUBJECT EN CAAM0040 <<<"
025100                UPON CONSOLE
025200        MOVE 91 TO RETURN-CODE
025300        STOP RUN
025400     END-IF
025500     READ SUBJECT-FILE AT END SET END-OF-SUBJECT-FILE TO TRUE
025600     END-READ
025650     PERFORM 213-PROYECTA-MATERIA-FILA THRU 213-PROYECTA-MATERIA-FILA-E
025660         UNTIL END-OF-SUBJECT-FILE
026500     CLOSE SUBJECT-FILE.
026600 211-PROYECTA-MATERIAS-E. EXIT.
026610
026620 213-PROYECTA-MATERIA-FILA SECTION.
026630     MOVE SUB-SEMESTER-ID TO WSM-SEMESTER-ID
026640     MOVE SUB-CODE        TO WSM-CODE
026650     MOVE SUB-NAME        TO WSM-NAME
026660     RELEASE WKS-SORT-MATERIA
026670     READ SUBJECT-FILE AT END SET END-OF-SUBJECT-FILE TO TRUE
026680     END-READ.
026690 213-PROYECTA-MATERIA-FILA-E. EXIT.
026700
026800 220-CARGA-STUDENT SECTION.
026900     READ STUDENT-FILE AT END SET END-OF-STUDENT-FILE TO TRUE
027000     END-READ
027050     PERFORM 221-CARGA-STUDENT-FILA THRU 221-CARGA-STUDENT-FILA-E
027060         UNTIL END-OF-STUDENT-FILE.
027900 220-CARGA-STUDENT-E. EXIT.
027910
027920 221-CARGA-STUDENT-FILA SECTION.
027930     ADD 1 TO WKS-STU-OCCURS
027940     SET IDX-STU TO WKS-STU-OCCURS
027950     MOVE STU-REG-NO TO TBL-STU-REG-NO (IDX-STU)
027960     MOVE STU-NAME   TO TBL-STU-NAME (IDX-STU)
027970     READ STUDENT-FILE AT END SET END-OF-STUDENT-FILE TO TRUE
027980     END-READ.
027990 221-CARGA-STUDENT-FILA-E. EXIT.
028000
028100 230-CARGA-GRADE SECTION.
028200     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
028300     END-READ
028350     PERFORM 231-CARGA-GRADE-FILA THRU 231-CARGA-GRADE-FILA-E
028360         UNTIL END-OF-GRADE-FILE.
030300 230-CARGA-GRADE-E. EXIT.
030310
030320 231-CARGA-GRADE-FILA SECTION.
030330     ADD 1 TO WKS-GRD-OCCURS
030340     SET IDX-GRD TO WKS-GRD-OCCURS
030350     MOVE GRD-STUDENT-REG-NO TO TBL-GRD-STUDENT-REG-NO (IDX-GRD)
030360     MOVE GRD-SEMESTER-ID    TO TBL-GRD-SEMESTER-ID (IDX-GRD)
030370     MOVE GRD-SUBJECT-COUNT  TO TBL-GRD-SUBJECT-COUNT (IDX-GRD)
030380     MOVE GRD-ENTRY (1)      TO TBL-GRD-ENTRY (IDX-GRD 1)
030390     MOVE GRD-ENTRY (2)      TO TBL-GRD-ENTRY (IDX-GRD 2)
030392     MOVE GRD-ENTRY (3)      TO TBL-GRD-ENTRY (IDX-GRD 3)
030394     MOVE GRD-ENTRY (4)      TO TBL-GRD-ENTRY (IDX-GRD 4)
030396     MOVE GRD-ENTRY (5)      TO TBL-GRD-ENTRY (IDX-GRD 5)
030398     MOVE GRD-ENTRY (6)      TO TBL-GRD-ENTRY (IDX-GRD 6)
030399     MOVE GRD-ENTRY (7)      TO TBL-GRD-ENTRY (IDX-GRD 7)
030400     MOVE GRD-ENTRY (8)      TO TBL-GRD-ENTRY (IDX-GRD 8)
030410     MOVE GRD-ENTRY (9)      TO TBL-GRD-ENTRY (IDX-GRD 9)
030420     MOVE GRD-ENTRY (10)     TO TBL-GRD-ENTRY (IDX-GRD 10)
030430     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
030440     END-READ.
030450 231-CARGA-GRADE-FILA-E. EXIT.
030460
030500******************************************************************
030600*               IMPRESION DEL REPORTE CONSOLIDADO                *
030700******************************************************************
030800 300-IMPRIME-REPORTE SECTION.
030900     PERFORM 310-IMPRIME-ENCABEZADO
031000     PERFORM 320-IMPRIME-DETALLE
031100     PERFORM 340-IMPRIME-TOTALES.
031200 300-IMPRIME-REPORTE-E. EXIT.
031300
031400 310-IMPRIME-ENCABEZADO SECTION.
031410     MOVE 99 TO WKS-SEM-MIN
031420     MOVE 00 TO WKS-SEM-MAX
031430     PERFORM 311-CALCULA-RANGO-SEMESTRE THRU
031440             311-CALCULA-RANGO-SEMESTRE-E
031450         VARYING WKS-IDX-COL FROM 1 BY 1
031460         UNTIL WKS-IDX-COL > WKS-COL-OCCURS
031470     MOVE WKS-SEM-MIN TO WKS-SEM-MIN-ED
031480     MOVE WKS-SEM-MAX TO WKS-SEM-MAX-ED
031500     MOVE SPACES TO REG-LINEA-REPORTE
031510     STRING "SEMESTER GRADES CONSOLIDATED  S" DELIMITED BY SIZE
031520            WKS-SEM-MIN-ED                    DELIMITED BY SIZE
031530            " - S"                             DELIMITED BY SIZE
031540            WKS-SEM-MAX-ED                    DELIMITED BY SIZE
031550        INTO REG-LINEA-REPORTE
031700     WRITE REG-LINEA-REPORTE AFTER TOP-OF-FORM
031800     MOVE SPACES TO WKS-LINEA-DETALLE
031900     MOVE "REG NO"     TO WKS-DET-REG-NO
032000     MOVE "NAME"       TO WKS-DET-NOMBRE
032100     PERFORM 312-ENCABEZA-SEMESTRE-COL THRU 312-ENCABEZA-SEMESTRE-COL-E
032150         VARYING WKS-IDX-COL FROM 1 BY 1
032160         UNTIL WKS-IDX-COL > WKS-COL-OCCURS
032800     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-DETALLE-R
032900     MOVE SPACES TO WKS-LINEA-DETALLE
033000     PERFORM 313-ENCABEZA-CODIGO-COL THRU 313-ENCABEZA-CODIGO-COL-E
033050         VARYING WKS-IDX-COL FROM 1 BY 1
033060         UNTIL WKS-IDX-COL > WKS-COL-OCCURS
033400     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-DETALLE-R
033500     MOVE SPACES TO REG-LINEA-REPORTE
033600     WRITE REG-LINEA-REPORTE.
033700 310-IMPRIME-ENCABEZADO-E. EXIT.
033710
033720 311-CALCULA-RANGO-SEMESTRE SECTION.
033730     IF TBL-COL-SEMESTER-ID (WKS-IDX-COL) < WKS-SEM-MIN
033740        MOVE TBL-COL-SEMESTER-ID (WKS-IDX-COL) TO WKS-SEM-MIN
033750     END-IF
033760     IF TBL-COL-SEMESTER-ID (WKS-IDX-COL) > WKS-SEM-MAX
033770        MOVE TBL-COL-SEMESTER-ID (WKS-IDX-COL) TO WKS-SEM-MAX
033780     END-IF.
033790 311-CALCULA-RANGO-SEMESTRE-E. EXIT.
033800
033810 312-ENCABEZA-SEMESTRE-COL SECTION.
033820     MOVE SPACES TO WKS-DET-COLUMNA (WKS-IDX-COL)
033830     STRING "S" DELIMITED BY SIZE
033840            TBL-COL-SEMESTER-ID (WKS-IDX-COL) DELIMITED BY SIZE
033850            INTO WKS-DET-COLUMNA (WKS-IDX-COL).
033860 312-ENCABEZA-SEMESTRE-COL-E. EXIT.
033870 313-ENCABEZA-CODIGO-COL SECTION.
033880     MOVE TBL-COL-CODE (WKS-IDX-COL) TO WKS-DET-COLUMNA (WKS-IDX-COL).
033890 313-ENCABEZA-CODIGO-COL-E. EXIT.
033895
033900******************************************************************
034000*   UNA LINEA DE DETALLE POR ESTUDIANTE, UNA NOTA POR COLUMNA    *
034100******************************************************************
034200 320-IMPRIME-DETALLE SECTION.
034210     PERFORM 321-IMPRIME-DETALLE-FILA THRU 321-IMPRIME-DETALLE-FILA-E
034220         VARYING IDX-STU FROM 1 BY 1
034230         UNTIL IDX-STU > WKS-STU-OCCURS.
034240 320-IMPRIME-DETALLE-E. EXIT.
034250
034260 321-IMPRIME-DETALLE-FILA SECTION.
034270     ADD 1 TO WKS-ESTUDIANTES-REPORTADOS
034280     MOVE SPACES TO WKS-LINEA-DETALLE
034290     MOVE TBL-STU-REG-NO (IDX-STU) TO WKS-DET-REG-NO
034300     MOVE TBL-STU-NAME (IDX-STU)   TO WKS-DET-NOMBRE
034310     PERFORM 322-IMPRIME-DETALLE-COL THRU 322-IMPRIME-DETALLE-COL-E
034320         VARYING WKS-IDX-COL FROM 1 BY 1
034330         UNTIL WKS-IDX-COL > WKS-COL-OCCURS
034340     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-DETALLE-R.
034350 321-IMPRIME-DETALLE-FILA-E. EXIT.
034360
034370 322-IMPRIME-DETALLE-COL SECTION.
034380     PERFORM 330-BUSCA-NOTA-COLUMNA THRU 330-BUSCA-NOTA-COLUMNA-E
034390     MOVE SPACES TO WKS-DET-COLUMNA (WKS-IDX-COL)
034400     IF WKS-NOTA-COLUMNA NOT = SPACES
034410        MOVE WKS-NOTA-COLUMNA TO WKS-DET-COLUMNA (WKS-IDX-COL) (3:2)
034420        PERFORM 335-CLASIFICA-NOTA THRU 335-CLASIFICA-NOTA-E
034430     END-IF.
034440 322-IMPRIME-DETALLE-COL-E. EXIT.
034450
035900******************************************************************
036000*  BUSCA, PARA EL ESTUDIANTE Y COLUMNA ACTUALES, LA NOTA DE       *
036100*  SEMESTRE CORRESPONDIENTE (EN BLANCO SI NO EXISTE)              *
036200******************************************************************
036300 330-BUSCA-NOTA-COLUMNA SECTION.
036310     MOVE SPACES TO WKS-NOTA-COLUMNA
036320     PERFORM 331-BUSCA-NOTA-GRD THRU 331-BUSCA-NOTA-GRD-E
036330         VARYING IDX-GRD FROM 1 BY 1
036340         UNTIL IDX-GRD > WKS-GRD-OCCURS.
036350 330-BUSCA-NOTA-COLUMNA-E. EXIT.
036360
036370 331-BUSCA-NOTA-GRD SECTION.
036380     IF TBL-GRD-STUDENT-REG-NO (IDX-GRD) = TBL-STU-REG-NO (IDX-STU)
036390        AND TBL-GRD-SEMESTER-ID (IDX-GRD) =
036400            TBL-COL-SEMESTER-ID (WKS-IDX-COL)
036410        PERFORM 332-BUSCA-NOTA-GRD-ENT THRU 332-BUSCA-NOTA-GRD-ENT-E
036420            VARYING IDX-GRD-ENT FROM 1 BY 1
036430            UNTIL IDX-GRD-ENT > TBL-GRD-SUBJECT-COUNT (IDX-GRD)
036440     END-IF.
036450 331-BUSCA-NOTA-GRD-E. EXIT.
036460
036470 332-BUSCA-NOTA-GRD-ENT SECTION.
036480     IF TBL-GRD-SUBJECT-CODE (IDX-GRD IDX-GRD-ENT) =
036490        TBL-COL-CODE (WKS-IDX-COL)
036500        MOVE TBL-GRD-GRADE (IDX-GRD IDX-GRD-ENT)
036510                         TO WKS-NOTA-COLUMNA
036520     END-IF.
036530 332-BUSCA-NOTA-GRD-ENT-E. EXIT.
036540
038500******************************************************************
038600*  CLASIFICA LA NOTA ENCONTRADA EN APROBADA/REPROBADA PARA LOS   *
038700*  TOTALES DE LA COLUMNA ACTUAL ('W' NO CUENTA EN NINGUNO)       *
038800******************************************************************
038900 335-CLASIFICA-NOTA SECTION.
038910     MOVE 0 TO WKS-ES-APROBADA
038920     PERFORM 336-VERIFICA-NOTA-APROB THRU 336-VERIFICA-NOTA-APROB-E
038930         VARYING WKS-IDX-NOTA-APROB FROM 1 BY 1
038940         UNTIL WKS-IDX-NOTA-APROB > 6
038950     IF NOTA-ES-APROBADA
038960        ADD 1 TO WKS-TABLA-COL-PASS (WKS-IDX-COL)
038970     ELSE
038980        IF WKS-NOTA-COLUMNA = "U " OR WKS-NOTA-COLUMNA = "UA"
038990           ADD 1 TO WKS-TABLA-COL-FAIL (WKS-IDX-COL)
039000        END-IF
039010     END-IF.
039020 335-CLASIFICA-NOTA-E. EXIT.
039030
039040 336-VERIFICA-NOTA-APROB SECTION.
039050     IF WKS-NOTA-COLUMNA = WKS-NOTA-APROBADA (WKS-IDX-NOTA-APROB)
039060        SET NOTA-ES-APROBADA TO TRUE
039070     END-IF.
039080 336-VERIFICA-NOTA-APROB-E. EXIT.
039090
040600******************************************************************
040700*         BLOQUE DE TOTALES APROBADOS/REPROBADOS POR COLUMNA     *
040800******************************************************************
040900 340-IMPRIME-TOTALES SECTION.
041000     MOVE SPACES TO REG-LINEA-REPORTE
041100     WRITE REG-LINEA-REPORTE
041150     MOVE SPACES TO REG-LINEA-REPORTE
041160     MOVE "SUBJECT    TOTALS" TO REG-LINEA-REPORTE
041170     WRITE REG-LINEA-REPORTE
041200     PERFORM 341-IMPRIME-TOTAL-COL THRU 341-IMPRIME-TOTAL-COL-E
041210         VARYING WKS-IDX-COL FROM 1 BY 1
041500         UNTIL WKS-IDX-COL > WKS-COL-OCCURS
043000     MOVE SPACES TO REG-LINEA-REPORTE
043100     WRITE REG-LINEA-REPORTE
043200     MOVE SPACES TO WKS-LINEA-DETALLE
043300     STRING "STUDENTS REPORTED " DELIMITED BY SIZE
043400            WKS-ESTUDIANTES-REPORTADOS DELIMITED BY SIZE
043500            INTO WKS-DET-NOMBRE
043600     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-DETALLE-R.
043700 340-IMPRIME-TOTALES-E. EXIT.
043710
043720 341-IMPRIME-TOTAL-COL SECTION.
043730     MOVE SPACES TO WKS-LINEA-TOTAL
043740     MOVE TBL-COL-CODE (WKS-IDX-COL)       TO WKS-TOT-CODE
043750     MOVE WKS-TABLA-COL-PASS (WKS-IDX-COL)  TO WKS-TOT-PASS
043760     MOVE WKS-TABLA-COL-FAIL (WKS-IDX-COL)  TO WKS-TOT-FAIL
043770     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-TOTAL.
043780 341-IMPRIME-TOTAL-COL-E. EXIT.
043900
044000 900-CIERRA-ARCHIVOS SECTION.
044100     CLOSE STUDENT-FILE
044200     CLOSE GRADE-FILE
044300     CLOSE REPORT-FILE.
044400 900-CIERRA-ARCHIVOS-E. EXIT.
