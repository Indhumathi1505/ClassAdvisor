000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*       COPY CAAATT -- ASISTENCIA POR MATERIA (ATTENDANCE-RECORD)
000400*-----------------------------------------------------------------
000500* LLAVE NATURAL : ATT-STUDENT-REG-NO + ATT-SUBJECT-ID +
000600*                 ATT-SEMESTER-ID + ATT-INTERNAL-ID.
000700* ARCHIVO ATTEND-FILE, LONGITUD DE REGISTRO 31.
000800*-----------------------------------------------------------------
000900* FECHA       PROGRAMADOR            DESCRIPCION
001000* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001100******************************************************************
001200 01  CAA-REG-ASISTENCIA.
001300     88  END-OF-ATTEND-FILE           VALUE HIGH-VALUES.
001400     02  ATT-STUDENT-REG-NO           PIC X(12).
001500     02  ATT-SUBJECT-ID               PIC X(10).
001600     02  ATT-SEMESTER-ID              PIC 9(02).
001700     02  ATT-INTERNAL-ID              PIC 9(01).
001800     02  ATT-PERCENTAGE               PIC S9(03)V99.
001900     02  FILLER                       PIC X(01) VALUE SPACES.
