000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*    COPY CAAMAT -- ASISTENCIA MAESTRA (MASTER-ATTENDANCE-RECORD)
000400*-----------------------------------------------------------------
000500* LLAVE NATURAL : MAT-STUDENT-REG-NO + MAT-SEMESTER-ID +
000600*                 MAT-INTERNAL-ID.  NO LLEVA MATERIA.
000700* ARCHIVO MASTATT-FILE, LONGITUD DE REGISTRO 21.
000800*-----------------------------------------------------------------
000900* FECHA       PROGRAMADOR            DESCRIPCION
001000* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001100******************************************************************
001200 01  CAA-REG-ASIST-MAESTRA.
001300     88  END-OF-MASTATT-FILE          VALUE HIGH-VALUES.
001400     02  MAT-STUDENT-REG-NO           PIC X(12).
001500     02  MAT-SEMESTER-ID              PIC 9(02).
001600     02  MAT-INTERNAL-ID              PIC 9(01).
001700     02  MAT-PERCENTAGE               PIC S9(03)V99.
001800     02  FILLER                       PIC X(01) VALUE SPACES.
