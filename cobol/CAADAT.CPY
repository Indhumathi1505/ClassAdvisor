000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*         COPY CAADAT -- AREA DE TRABAJO DE FECHA DE CORRIDA
000400*-----------------------------------------------------------------
000500* AREA COMUN DE FECHA USADA POR TODOS LOS PROGRAMAS DE LA
000600* APLICACION EDU35 (ACADEMICO) PARA SELLAR ENCABEZADOS DE REPORTE
000700* Y EXTRACTOS.  SE CARGA AL INICIO CON ACCEPT FROM DATE YYYYMMDD.
000800*-----------------------------------------------------------------
000900* FECHA       PROGRAMADOR            DESCRIPCION
001000* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001100******************************************************************
001200 01  CAA-FECHA-TRABAJO.
001300     02  CAA-FECHA-AAAAMMDD           PIC 9(08) VALUE ZEROS.
001400 01  CAA-FECHA-TRABAJO-R REDEFINES CAA-FECHA-TRABAJO.
001500     02  CAA-FECHA-ANIO               PIC 9(04).
001600     02  CAA-FECHA-MES                PIC 9(02).
001700     02  CAA-FECHA-DIA                PIC 9(02).
001800 01  CAA-FECHA-EDITADA.
001900     02  CAA-FE-DIA-E                 PIC 9(02).
002000     02  FILLER                       PIC X(01) VALUE '/'.
002100     02  CAA-FE-MES-E                 PIC 9(02).
002200     02  FILLER                       PIC X(01) VALUE '/'.
002300     02  CAA-FE-ANIO-E                PIC 9(04).
