000100******************************************************************
000200* FECHA       : 14/02/1991                                       *
000300* PROGRAMADOR : E. PORTILLO CHAVEZ                               *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : CAAM0010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE MANTENIMIENTO (ALTA/MODIFICACION) Y BAJA*
000800*             : EN CASCADA DE LOS MAESTROS Y DETALLE DEL SISTEMA *
000900*             : DE REGISTRO ACADEMICO.  LEE EL ARCHIVO DE TRAN-  *
001000*             : SACCIONES, APLICA CADA UNA CONTRA LOS SEIS       *
001100*             : ALMACENES EN MEMORIA Y REGRABA LOS MAESTROS      *
001200*             : AFECTADOS AL FINAL DE LA CORRIDA.                *
001300* ARCHIVOS    : STUDENT, SUBJECT, MARK, LABMARK, ATTEND, MASTATT,*
001400*             : GRADE (I-O), TXN (ENTRADA), ERRLOG (SALIDA)      *
001500* ACCION (ES) : A=ALTA/MODIFICACION, D=BAJA                      *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    CAAM0010.
002000 AUTHOR.        E. PORTILLO CHAVEZ.
002100 INSTALLATION.  DEPARTAMENTO DE REGISTRO ACADEMICO.
002200 DATE-WRITTEN.  14/02/1991.
002300 DATE-COMPILED.
002400 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002500                REGISTRO ACADEMICO.
002600******************************************************************
002700*                    H I S T O R I A L   D E   C A M B I O S     *
002800*-----------------------------------------------------------------
002900* FECHA       INIC  TICKET     DESCRIPCION
003000* 14/02/1991  EPC   EDU35-01   CREACION ORIGINAL DEL PROGRAMA,
003100*                              ALTA/MODIFICACION DE ESTUDIANTES
003200* 03/09/1991  EPC   EDU35-03   SE AGREGA EL ALMACEN DE MATERIAS
003300* 22/01/1992  JCM   EDU35-07   ALTA/MODIFICACION DE NOTAS TEORIA
003400* 11/06/1992  JCM   EDU35-09   ALTA/MODIFICACION NOTAS LABORATORIO
003500* 30/11/1992  RDL   EDU35-12   VALIDACION RANGO NOTAS LABORATORIO
003600*                              0-100 POR RECLAMO DE CATEDRATICOS
003700* 18/03/1993  RDL   EDU35-14   ALTA/MODIFICACION DE ASISTENCIA
003800*                              POR MATERIA
003900* 27/08/1993  RDL   EDU35-16   ALTA/MODIFICACION DE ASISTENCIA
004000*                              MAESTRA (SIN MATERIA)
004100* 05/02/1994  MFG   EDU35-19   SE AGREGA VALIDACION DE SEMESTRE
004200*                              1-8 Y CICLO INTERNO 1-2 CONTRA
004300*                              COPY CAACFG
004400* 14/07/1994  MFG   EDU35-21   VALIDACION DE INTEGRIDAD REFEREN-
004500*                              CIAL: NOTA/ASISTENCIA CONTRA
004600*                              MAESTROS DE ESTUDIANTE Y MATERIA
004700* 09/12/1994  MFG   EDU35-23   BAJA EN CASCADA DE ESTUDIANTE
004800* 20/04/1995  RDL   EDU35-25   BAJA EN CASCADA DE MATERIA
004900* 15/09/1995  RDL   EDU35-27   CONTEO DE TRANSACCIONES LEIDAS,
005000*                              APLICADAS (ALTA/MODIFICACION) Y
005100*                              RECHAZADAS AL FINAL DE LA CORRIDA
005200* 30/06/1998  JCM   EDU35-31   REVISION DE SIGLO (AAAA) EN AREA
005300*                              DE FECHA DE CORRIDA CAADAT, EL
005400*                              PROGRAMA NO ALMACENA FECHAS DE
005500*                              ESTUDIANTE/MATERIA ASI QUE NO SE
005600*                              ENCONTRARON OTROS CAMPOS EN RIESGO
005700* 18/01/1999  JCM   EDU35-33   PRUEBAS DE REGRESION Y2K, SIN
005800*                              HALLAZGOS ADICIONALES
005900* 11/05/2001  MFG   EDU35-38   SE AMPLIA EL ERRLOG PARA INCLUIR
006000*                              LA IMAGEN DEL REGISTRO RECHAZADO
006100* 23/10/2003  RDL   EDU35-42   CORRECCION MENOR EN REGRABADO DE
006150*                              MAESTROS AL CIERRE DE LA CORRIDA
006160* 05/12/2024  HGV   EDU35-56   CORRIGE BAJA EN CASCADA: LAS
006170*                              RUTINAS DE BORRADO MRK/LAB/ATT/
006180*                              MAT/GRD DE ESTUDIANTE Y MRK/LAB/
006190*                              ATT DE MATERIA REUTILIZABAN EL
006200*                              MISMO INDICE DEL BARRIDO EXTERNO
006210*                              PARA COMPACTAR LA TABLA, POR LO
006220*                              QUE UN SEGUNDO REGISTRO DEL MISMO
006230*                              ESTUDIANTE/MATERIA EN UN MISMO
006240*                              ALMACEN SOBREVIVIA LA BAJA.  SE
006250*                              AGREGA INDICE AUXILIAR DE COMPAC-
006260*                              TACION Y SE GUARDA LA POSICION
006270*                              DEL HALLAZGO EN WKS-POS-COMPACTA
006280*                              PARA QUE EL BARRIDO VUELVA A
006290*                              EXAMINAR LA FILA RECORRIDA
006300* 05/12/2024  HGV   EDU35-57   ALTA DE ESTUDIANTE AGREGABA EL
006310*                              REGISTRO NUEVO AL FINAL DE LA
006320*                              TABLA EN MEMORIA Y EL REGRABADO
006330*                              LO ESCRIBIA EN ESE MISMO ORDEN,
006340*                              ROMPIENDO EL ORDEN POR NUMERO DE
006350*                              REGISTRO QUE STUDENT-FILE DEBE
006360*                              MANTENER.  SE INSERTA EL REGISTRO
006370*                              EN SU POSICION ORDENADA DENTRO
006380*                              DE LA TABLA
006390******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT STUDENT-FILE  ASSIGN TO STUDENT
007100                          ORGANIZATION LINE SEQUENTIAL
007200                          FILE STATUS  IS FS-STUDENT.
007300     SELECT SUBJECT-FILE  ASSIGN TO SUBJECT
007400                          ORGANIZATION LINE SEQUENTIAL
007500                          FILE STATUS  IS FS-SUBJECT.
007600     SELECT MARK-FILE     ASSIGN TO MARK
007700                          ORGANIZATION LINE SEQUENTIAL
007800                          FILE STATUS  IS FS-MARK.
007900     SELECT LABMARK-FILE  ASSIGN TO LABMARK
008000                          ORGANIZATION LINE SEQUENTIAL
008100                          FILE STATUS  IS FS-LABMARK.
008200     SELECT ATTEND-FILE   ASSIGN TO ATTEND
008300                          ORGANIZATION LINE SEQUENTIAL
008400                          FILE STATUS  IS FS-ATTEND.
008500     SELECT MASTATT-FILE  ASSIGN TO MASTATT
008600                          ORGANIZATION LINE SEQUENTIAL
008700                          FILE STATUS  IS FS-MASTATT.
008800     SELECT GRADE-FILE    ASSIGN TO GRADE
008900                          ORGANIZATION LINE SEQUENTIAL
009000                          FILE STATUS  IS FS-GRADE.
009100     SELECT TXN-FILE      ASSIGN TO TXNIN
009200                          ORGANIZATION LINE SEQUENTIAL
009300                          FILE STATUS  IS FS-TXN.
009400     SELECT ERRLOG-FILE   ASSIGN TO ERRLOG
009500                          ORGANIZATION LINE SEQUENTIAL
009600                          FILE STATUS  IS FS-ERRLOG.
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  STUDENT-FILE.
010000     COPY CAASTU.
010100 FD  SUBJECT-FILE.
010200     COPY CAASUB.
010300 FD  MARK-FILE.
010400     COPY CAAMRK.
010500 FD  LABMARK-FILE.
010600     COPY CAALAB.
010700 FD  ATTEND-FILE.
010800     COPY CAAATT.
010900 FD  MASTATT-FILE.
011000     COPY CAAMAT.
011100 FD  GRADE-FILE.
011200     COPY CAAGRD.
011300 FD  TXN-FILE.
011400     COPY CAATXN.
011500 FD  ERRLOG-FILE.
011600 01  REG-ERRLOG                       PIC X(132).
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900*               VARIABLES DE FILE STATUS (ARCHIVOS PS)           *
012000******************************************************************
012100 01  WKS-FILE-STATUS.
012200     02  FS-STUDENT                   PIC 9(02) VALUE ZEROS.
012300     02  FS-SUBJECT                   PIC 9(02) VALUE ZEROS.
012400     02  FS-MARK                      PIC 9(02) VALUE ZEROS.
012500     02  FS-LABMARK                   PIC 9(02) VALUE ZEROS.
012600     02  FS-ATTEND                    PIC 9(02) VALUE ZEROS.
012700     02  FS-MASTATT                   PIC 9(02) VALUE ZEROS.
012800     02  FS-GRADE                     PIC 9(02) VALUE ZEROS.
012900     02  FS-TXN                       PIC 9(02) VALUE ZEROS.
013000     02  FS-ERRLOG                    PIC 9(02) VALUE ZEROS.
013100     02  FILLER                       PIC X(02) VALUE SPACES.
013200 COPY CAACFG.
013300 COPY CAADAT.
013400******************************************************************
013500*         AREAS DE TRABAJO Y CONTADORES DE LA CORRIDA            *
013600******************************************************************
013700 77  WKS-FIN-TXN                      PIC 9(01) VALUE ZERO.
013800     88  FIN-TXN                                VALUE 1.
013900 77  WKS-ENCONTRADO                   PIC 9(01) VALUE ZERO.
014000     88  REGISTRO-ENCONTRADO                    VALUE 1.
014100 77  WKS-VALIDO                       PIC 9(01) VALUE ZERO.
014200     88  DATOS-VALIDOS                          VALUE 1.
014300 77  WKS-TXN-LEIDOS                   PIC 9(06) COMP VALUE ZERO.
014400 77  WKS-TXN-ALTAS                    PIC 9(06) COMP VALUE ZERO.
014500 77  WKS-TXN-MODIF                    PIC 9(06) COMP VALUE ZERO.
014600 77  WKS-TXN-BAJAS                    PIC 9(06) COMP VALUE ZERO.
014700 77  WKS-TXN-RECHAZADOS               PIC 9(06) COMP VALUE ZERO.
014750 77  WKS-VAL-SEMESTER                 PIC 9(02) VALUE ZERO.
014760 77  WKS-VAL-INTERNAL                 PIC 9(01) VALUE ZERO.
014770 77  WKS-POS-COMPACTA                 PIC 9(04) COMP VALUE ZERO.
014800 01  WKS-MOTIVO-RECHAZO               PIC X(40) VALUE SPACES.
014900 01  WKS-IMAGEN-TXN                   PIC X(99) VALUE SPACES.
015000******************************************************************
015100*      ALMACEN EN MEMORIA DE ESTUDIANTES (TABLA ST)              *
015200******************************************************************
015300 77  WKS-STU-OCCURS                   PIC 9(04) COMP VALUE ZERO.
015400 01  WKS-TABLA-STU.
015500     02  FILLER                       PIC X(04) VALUE SPACES.
015600     02  TBL-STU OCCURS 1 TO 1000 TIMES
015700                 DEPENDING ON WKS-STU-OCCURS
015800                 INDEXED BY IDX-STU IDX-STU-DESC.
015900         03  TBL-STU-REG-NO           PIC X(12).
016000         03  TBL-STU-ROLL-NO          PIC X(08).
016100         03  TBL-STU-NAME             PIC X(30).
016200         03  TBL-STU-PARENT-PHONE     PIC X(15).
016300******************************************************************
016400*      ALMACEN EN MEMORIA DE MATERIAS (TABLA SU)                 *
016500******************************************************************
016600 77  WKS-SUB-OCCURS                   PIC 9(04) COMP VALUE ZERO.
016700 01  WKS-TABLA-SUB.
016800     02  FILLER                       PIC X(04) VALUE SPACES.
016900     02  TBL-SUB OCCURS 1 TO 500 TIMES
017000                 DEPENDING ON WKS-SUB-OCCURS
017100                 INDEXED BY IDX-SUB.
017200         03  TBL-SUB-ID               PIC X(10).
017300         03  TBL-SUB-CODE             PIC X(10).
017400         03  TBL-SUB-NAME             PIC X(30).
017500         03  TBL-SUB-SEMESTER-ID      PIC 9(02).
017600         03  TBL-SUB-STAFF-NAME       PIC X(30).
017700         03  TBL-SUB-STAFF-PASSWORD   PIC X(20).
017800******************************************************************
017900*      ALMACEN EN MEMORIA DE NOTAS DE TEORIA (TABLA MK)          *
018000******************************************************************
018100 77  WKS-MRK-OCCURS                   PIC 9(04) COMP VALUE ZERO.
018200 01  WKS-TABLA-MRK.
018300     02  FILLER                       PIC X(04) VALUE SPACES.
018400     02  TBL-MRK OCCURS 1 TO 4000 TIMES
018500                 DEPENDING ON WKS-MRK-OCCURS
018600                 INDEXED BY IDX-MRK IDX-MRK-AUX.
018700         03  TBL-MRK-STUDENT-REG-NO   PIC X(12).
018800         03  TBL-MRK-SUBJECT-ID       PIC X(10).
018900         03  TBL-MRK-SEMESTER-ID      PIC 9(02).
019000         03  TBL-MRK-INTERNAL-ID      PIC 9(01).
019100         03  TBL-MRK-MARKS            PIC S9(03)V99.
019200******************************************************************
019300*      ALMACEN EN MEMORIA DE NOTAS DE LABORATORIO (TABLA LM)     *
019400******************************************************************
019500 77  WKS-LAB-OCCURS                   PIC 9(04) COMP VALUE ZERO.
019600 01  WKS-TABLA-LAB.
019700     02  FILLER                       PIC X(04) VALUE SPACES.
019800     02  TBL-LAB OCCURS 1 TO 4000 TIMES
019900                 DEPENDING ON WKS-LAB-OCCURS
020000                 INDEXED BY IDX-LAB IDX-LAB-AUX.
020100         03  TBL-LAB-STUDENT-REG-NO   PIC X(12).
020200         03  TBL-LAB-SUBJECT-ID       PIC X(10).
020300         03  TBL-LAB-SEMESTER-ID      PIC 9(02).
020400         03  TBL-LAB-INTERNAL-ID      PIC 9(01).
020500         03  TBL-LAB-MARKS            PIC S9(03)V99.
020600******************************************************************
020700*      ALMACEN EN MEMORIA DE ASISTENCIA POR MATERIA (TABLA AT)   *
020800******************************************************************
020900 77  WKS-ATT-OCCURS                   PIC 9(04) COMP VALUE ZERO.
021000 01  WKS-TABLA-ATT.
021100     02  FILLER                       PIC X(04) VALUE SPACES.
021200     02  TBL-ATT OCCURS 1 TO 4000 TIMES
021300                 DEPENDING ON WKS-ATT-OCCURS
021400                 INDEXED BY IDX-ATT IDX-ATT-AUX.
021500         03  TBL-ATT-STUDENT-REG-NO   PIC X(12).
021600         03  TBL-ATT-SUBJECT-ID       PIC X(10).
021700         03  TBL-ATT-SEMESTER-ID      PIC 9(02).
021800         03  TBL-ATT-INTERNAL-ID      PIC 9(01).
021900         03  TBL-ATT-PERCENTAGE       PIC S9(03)V99.
022000******************************************************************
022100*      ALMACEN EN MEMORIA DE ASISTENCIA MAESTRA (TABLA MA)       *
022200******************************************************************
022300 77  WKS-MAT-OCCURS                   PIC 9(04) COMP VALUE ZERO.
022400 01  WKS-TABLA-MAT.
022500     02  FILLER                       PIC X(04) VALUE SPACES.
022600     02  TBL-MAT OCCURS 1 TO 1000 TIMES
022700                 DEPENDING ON WKS-MAT-OCCURS
022800                 INDEXED BY IDX-MAT IDX-MAT-AUX.
022900         03  TBL-MAT-STUDENT-REG-NO   PIC X(12).
023000         03  TBL-MAT-SEMESTER-ID      PIC 9(02).
023100         03  TBL-MAT-INTERNAL-ID      PIC 9(01).
023200         03  TBL-MAT-PERCENTAGE       PIC S9(03)V99.
023300******************************************************************
023400*      ALMACEN EN MEMORIA DE NOTAS DE SEMESTRE (TABLA GR)        *
023500******************************************************************
023600 77  WKS-GRD-OCCURS                   PIC 9(04) COMP VALUE ZERO.
023700 01  WKS-TABLA-GRD.
023800     02  FILLER                       PIC X(04) VALUE SPACES.
023900     02  TBL-GRD OCCURS 1 TO 1000 TIMES
024000                 DEPENDING ON WKS-GRD-OCCURS
024100                 INDEXED BY IDX-GRD IDX-GRD-AUX.
024200         03  TBL-GRD-STUDENT-REG-NO   PIC X(12).
024300         03  TBL-GRD-SEMESTER-ID      PIC 9(02).
024400         03  TBL-GRD-SUBJECT-COUNT    PIC 9(02).
024500         03  TBL-GRD-ENTRY OCCURS 10 TIMES
024600                     INDEXED BY IDX-GRD-ENT.
024700             04  TBL-GRD-SUBJECT-CODE PIC X(10).
024800             04  TBL-GRD-GRADE        PIC X(02).
024900******************************************************************
025000*          AREA DE TRABAJO PARA BAJA EN CASCADA                  *
025100*      (REDEFINIDA SEGUN EL TIPO DE LLAVE QUE SE ESTA BORRANDO)   *
025200******************************************************************
025300 01  WKS-LLAVE-CASCADA.
025400     02  WKS-LLAVE-CASC-REG-NO        PIC X(12).
025500     02  FILLER                       PIC X(10) VALUE SPACES.
025600 01  WKS-LLAVE-CASC-MATERIA REDEFINES WKS-LLAVE-CASCADA.
025700     02  WKS-LLAVE-CASC-SUB-ID        PIC X(10).
025800     02  FILLER                       PIC X(12).
025900 PROCEDURE DIVISION.
026000******************************************************************
026100*               S E C C I O N    P R I N C I P A L               *
026200******************************************************************
026300 000-PRINCIPAL SECTION.
026400     PERFORM 100-ABRIR-ARCHIVOS
026500     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
026600     PERFORM 300-PROCESA-TRANSACCIONES UNTIL FIN-TXN
026700     PERFORM 400-REESCRIBE-MAESTROS
026800     PERFORM 600-ESTADISTICAS
026900     PERFORM 900-CIERRA-ARCHIVOS
027000     STOP RUN.
027100 000-PRINCIPAL-E. EXIT.
027200
027300 100-ABRIR-ARCHIVOS SECTION.
027400     ACCEPT CAA-FECHA-TRABAJO FROM DATE YYYYMMDD
027500     OPEN INPUT  STUDENT-FILE SUBJECT-FILE MARK-FILE
027600                 LABMARK-FILE ATTEND-FILE MASTATT-FILE
027700                 GRADE-FILE TXN-FILE
027800          OUTPUT ERRLOG-FILE
027900     IF FS-STUDENT NOT = 0 OR FS-SUBJECT NOT = 0 OR
028000        FS-MARK    NOT = 0 OR FS-LABMARK NOT = 0 OR
028100        FS-ATTEND  NOT = 0 OR FS-MASTATT NOT = 0 OR
028200        FS-GRADE   NOT = 0 OR FS-TXN     NOT = 0 OR
028300        FS-ERRLOG  NOT = 0
028400        DISPLAY "=========================================="
028500                UPON CONSOLE
028600        DISPLAY "  >>> ERROR AL ABRIR ARCHIVOS CAAM0010 <<<"
028700                UPON CONSOLE
028800        DISPLAY "=========================================="
028900                UPON CONSOLE
029000        MOVE 91 TO RETURN-CODE
029100        PERFORM 900-CIERRA-ARCHIVOS
029200        STOP RUN
029300     END-IF.
029400 100-ABRIR-ARCHIVOS-E. EXIT.
029500
029600******************************************************************
029700*         CARGA DE LOS SEIS ALMACENES MAS NOTAS DE SEMESTRE      *
029800******************************************************************
029900 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
030000     PERFORM 210-CARGA-STUDENT
030100     PERFORM 220-CARGA-SUBJECT
030200     PERFORM 230-CARGA-MARK
030300     PERFORM 240-CARGA-LABMARK
030400     PERFORM 250-CARGA-ATTEND
030500     PERFORM 260-CARGA-MASTATT
030600     PERFORM 270-CARGA-GRADE.
030700 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
030800
030900 210-CARGA-STUDENT SECTION.
031000     READ STUDENT-FILE AT END SET END-OF-STUDENT-FILE TO TRUE
031100     END-READ
031200     PERFORM 211-CARGA-STUDENT-FILA THRU 211-CARGA-STUDENT-FILA-E
031210         UNTIL END-OF-STUDENT-FILE.
032200 210-CARGA-STUDENT-E. EXIT.
032210
032220 211-CARGA-STUDENT-FILA SECTION.
032230     ADD 1 TO WKS-STU-OCCURS
032240     SET IDX-STU TO WKS-STU-OCCURS
032250     MOVE STU-REG-NO       TO TBL-STU-REG-NO (IDX-STU)
032260     MOVE STU-ROLL-NO      TO TBL-STU-ROLL-NO (IDX-STU)
032270     MOVE STU-NAME         TO TBL-STU-NAME (IDX-STU)
032280     MOVE STU-PARENT-PHONE TO TBL-STU-PARENT-PHONE (IDX-STU)
032290     READ STUDENT-FILE AT END SET END-OF-STUDENT-FILE TO TRUE
032295     END-READ.
032298 211-CARGA-STUDENT-FILA-E. EXIT.
032300
032400 220-CARGA-SUBJECT SECTION.
032500     READ SUBJECT-FILE AT END SET END-OF-SUBJECT-FILE TO TRUE
032600     END-READ
032700     PERFORM 221-CARGA-SUBJECT-FILA THRU 221-CARGA-SUBJECT-FILA-E
032710         UNTIL END-OF-SUBJECT-FILE.
034000 220-CARGA-SUBJECT-E. EXIT.
034010
034020 221-CARGA-SUBJECT-FILA SECTION.
034030     ADD 1 TO WKS-SUB-OCCURS
034040     SET IDX-SUB TO WKS-SUB-OCCURS
034050     MOVE SUB-ID            TO TBL-SUB-ID (IDX-SUB)
034060     MOVE SUB-CODE          TO TBL-SUB-CODE (IDX-SUB)
034070     MOVE SUB-NAME          TO TBL-SUB-NAME (IDX-SUB)
034080     MOVE SUB-SEMESTER-ID   TO TBL-SUB-SEMESTER-ID (IDX-SUB)
034090     MOVE SUB-STAFF-NAME    TO TBL-SUB-STAFF-NAME (IDX-SUB)
034095     MOVE SUB-STAFF-PASSWORD
034096                            TO TBL-SUB-STAFF-PASSWORD (IDX-SUB)
034097     READ SUBJECT-FILE AT END SET END-OF-SUBJECT-FILE TO TRUE
034098     END-READ.
034099 221-CARGA-SUBJECT-FILA-E. EXIT.
034100
034200 230-CARGA-MARK SECTION.
034300     READ MARK-FILE AT END SET END-OF-MARK-FILE TO TRUE
034400     END-READ
034500     PERFORM 231-CARGA-MARK-FILA THRU 231-CARGA-MARK-FILA-E
034510         UNTIL END-OF-MARK-FILE.
035600 230-CARGA-MARK-E. EXIT.
035610
035620 231-CARGA-MARK-FILA SECTION.
035630     ADD 1 TO WKS-MRK-OCCURS
035640     SET IDX-MRK TO WKS-MRK-OCCURS
035650     MOVE MRK-STUDENT-REG-NO TO TBL-MRK-STUDENT-REG-NO (IDX-MRK)
035660     MOVE MRK-SUBJECT-ID    TO TBL-MRK-SUBJECT-ID (IDX-MRK)
035670     MOVE MRK-SEMESTER-ID   TO TBL-MRK-SEMESTER-ID (IDX-MRK)
035680     MOVE MRK-INTERNAL-ID   TO TBL-MRK-INTERNAL-ID (IDX-MRK)
035690     MOVE MRK-MARKS         TO TBL-MRK-MARKS (IDX-MRK)
035695     READ MARK-FILE AT END SET END-OF-MARK-FILE TO TRUE
035698     END-READ.
035699 231-CARGA-MARK-FILA-E. EXIT.
035700
035800 240-CARGA-LABMARK SECTION.
035900     READ LABMARK-FILE AT END SET END-OF-LABMARK-FILE TO TRUE
036000     END-READ
036100     PERFORM 241-CARGA-LABMARK-FILA THRU 241-CARGA-LABMARK-FILA-E
036110         UNTIL END-OF-LABMARK-FILE.
037200 240-CARGA-LABMARK-E. EXIT.
037210
037220 241-CARGA-LABMARK-FILA SECTION.
037230     ADD 1 TO WKS-LAB-OCCURS
037240     SET IDX-LAB TO WKS-LAB-OCCURS
037250     MOVE LAB-STUDENT-REG-NO TO TBL-LAB-STUDENT-REG-NO (IDX-LAB)
037260     MOVE LAB-SUBJECT-ID    TO TBL-LAB-SUBJECT-ID (IDX-LAB)
037270     MOVE LAB-SEMESTER-ID   TO TBL-LAB-SEMESTER-ID (IDX-LAB)
037280     MOVE LAB-INTERNAL-ID   TO TBL-LAB-INTERNAL-ID (IDX-LAB)
037290     MOVE LAB-MARKS         TO TBL-LAB-MARKS (IDX-LAB)
037295     READ LABMARK-FILE AT END SET END-OF-LABMARK-FILE TO TRUE
037298     END-READ.
037299 241-CARGA-LABMARK-FILA-E. EXIT.
037300
037400 250-CARGA-ATTEND SECTION.
037500     READ ATTEND-FILE AT END SET END-OF-ATTEND-FILE TO TRUE
037600     END-READ
037700     PERFORM 251-CARGA-ATTEND-FILA THRU 251-CARGA-ATTEND-FILA-E
037710         UNTIL END-OF-ATTEND-FILE.
038800 250-CARGA-ATTEND-E. EXIT.
038810
038820 251-CARGA-ATTEND-FILA SECTION.
038830     ADD 1 TO WKS-ATT-OCCURS
038840     SET IDX-ATT TO WKS-ATT-OCCURS
038850     MOVE ATT-STUDENT-REG-NO TO TBL-ATT-STUDENT-REG-NO (IDX-ATT)
038860     MOVE ATT-SUBJECT-ID    TO TBL-ATT-SUBJECT-ID (IDX-ATT)
038870     MOVE ATT-SEMESTER-ID   TO TBL-ATT-SEMESTER-ID (IDX-ATT)
038880     MOVE ATT-INTERNAL-ID   TO TBL-ATT-INTERNAL-ID (IDX-ATT)
038890     MOVE ATT-PERCENTAGE    TO TBL-ATT-PERCENTAGE (IDX-ATT)
038895     READ ATTEND-FILE AT END SET END-OF-ATTEND-FILE TO TRUE
038898     END-READ.
038899 251-CARGA-ATTEND-FILA-E. EXIT.
038900
039000 260-CARGA-MASTATT SECTION.
039100     READ MASTATT-FILE AT END SET END-OF-MASTATT-FILE TO TRUE
039200     END-READ
039300     PERFORM 261-CARGA-MASTATT-FILA THRU 261-CARGA-MASTATT-FILA-E
039310         UNTIL END-OF-MASTATT-FILE.
040300 260-CARGA-MASTATT-E. EXIT.
040310
040320 261-CARGA-MASTATT-FILA SECTION.
040330     ADD 1 TO WKS-MAT-OCCURS
040340     SET IDX-MAT TO WKS-MAT-OCCURS
040350     MOVE MAT-STUDENT-REG-NO TO TBL-MAT-STUDENT-REG-NO (IDX-MAT)
040360     MOVE MAT-SEMESTER-ID   TO TBL-MAT-SEMESTER-ID (IDX-MAT)
040370     MOVE MAT-INTERNAL-ID   TO TBL-MAT-INTERNAL-ID (IDX-MAT)
040380     MOVE MAT-PERCENTAGE    TO TBL-MAT-PERCENTAGE (IDX-MAT)
040390     READ MASTATT-FILE AT END SET END-OF-MASTATT-FILE TO TRUE
040395     END-READ.
040398 261-CARGA-MASTATT-FILA-E. EXIT.
040400
040500 270-CARGA-GRADE SECTION.
040600     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
040700     END-READ
040800     PERFORM 271-CARGA-GRADE-FILA THRU 271-CARGA-GRADE-FILA-E
040810         UNTIL END-OF-GRADE-FILE.
042700 270-CARGA-GRADE-E. EXIT.
042710
042720 271-CARGA-GRADE-FILA SECTION.
042730     ADD 1 TO WKS-GRD-OCCURS
042740     SET IDX-GRD TO WKS-GRD-OCCURS
042750     MOVE GRD-STUDENT-REG-NO TO TBL-GRD-STUDENT-REG-NO (IDX-GRD)
042760     MOVE GRD-SEMESTER-ID   TO TBL-GRD-SEMESTER-ID (IDX-GRD)
042765     MOVE GRD-SUBJECT-COUNT TO TBL-GRD-SUBJECT-COUNT (IDX-GRD)
042770     MOVE GRD-ENTRY (1)     TO TBL-GRD-ENTRY (IDX-GRD 1)
042771     MOVE GRD-ENTRY (2)     TO TBL-GRD-ENTRY (IDX-GRD 2)
042772     MOVE GRD-ENTRY (3)     TO TBL-GRD-ENTRY (IDX-GRD 3)
042773     MOVE GRD-ENTRY (4)     TO TBL-GRD-ENTRY (IDX-GRD 4)
042774     MOVE GRD-ENTRY (5)     TO TBL-GRD-ENTRY (IDX-GRD 5)
042775     MOVE GRD-ENTRY (6)     TO TBL-GRD-ENTRY (IDX-GRD 6)
042776     MOVE GRD-ENTRY (7)     TO TBL-GRD-ENTRY (IDX-GRD 7)
042777     MOVE GRD-ENTRY (8)     TO TBL-GRD-ENTRY (IDX-GRD 8)
042778     MOVE GRD-ENTRY (9)     TO TBL-GRD-ENTRY (IDX-GRD 9)
042779     MOVE GRD-ENTRY (10)    TO TBL-GRD-ENTRY (IDX-GRD 10)
042785     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
042790     END-READ.
042795 271-CARGA-GRADE-FILA-E. EXIT.
042800
042900******************************************************************
043000*          LECTURA Y DESPACHO DE TRANSACCIONES DE MANTENIMIENTO  *
043100******************************************************************
043200 300-PROCESA-TRANSACCIONES SECTION.
043300     READ TXN-FILE AT END SET WKS-FIN-TXN TO 1
043400     END-READ
043500     IF NOT FIN-TXN
043600        ADD 1 TO WKS-TXN-LEIDOS
043700        MOVE CAA-REG-TRANSACCION TO WKS-IMAGEN-TXN
043800        MOVE SPACES TO WKS-MOTIVO-RECHAZO
043900        PERFORM 310-DESPACHA-TRANSACCION
044000     END-IF.
044100 300-PROCESA-TRANSACCIONES-E. EXIT.
044200
044300 310-DESPACHA-TRANSACCION SECTION.
044400     EVALUATE TRUE
044500        WHEN TXN-ES-ALTA AND TXN-TYPE = 'ST'
044600           PERFORM 320-ALTA-ESTUDIANTE
044700        WHEN TXN-ES-BAJA AND TXN-TYPE = 'ST'
044800           PERFORM 321-BAJA-ESTUDIANTE
044900        WHEN TXN-ES-ALTA AND TXN-TYPE = 'SU'
045000           PERFORM 330-ALTA-MATERIA
045100        WHEN TXN-ES-BAJA AND TXN-TYPE = 'SU'
045200           PERFORM 331-BAJA-MATERIA
045300        WHEN TXN-ES-ALTA AND TXN-TYPE = 'MK'
045400           PERFORM 340-ALTA-NOTA
045500        WHEN TXN-ES-ALTA AND TXN-TYPE = 'LM'
045600           PERFORM 350-ALTA-NOTA-LAB
045700        WHEN TXN-ES-ALTA AND TXN-TYPE = 'AT'
045800           PERFORM 360-ALTA-ASISTENCIA
045900        WHEN TXN-ES-ALTA AND TXN-TYPE = 'MA'
046000           PERFORM 370-ALTA-ASIST-MAESTRA
046100        WHEN OTHER
046200           MOVE 'TIPO/ACCION DE TRANSACCION NO RECONOCIDO'
046300                TO WKS-MOTIVO-RECHAZO
046400           PERFORM 380-RECHAZA-TRANSACCION
046500     END-EVALUATE.
046600 310-DESPACHA-TRANSACCION-E. EXIT.
046700
046800******************************************************************
046900*                 A L T A   /   M O D I F I C A C I O N          *
047000*                      D E   E S T U D I A N T E                 *
047100******************************************************************
047200 320-ALTA-ESTUDIANTE SECTION.
047300     MOVE 0 TO WKS-ENCONTRADO
047400     SET IDX-STU TO 1
047500     SEARCH TBL-STU
047600        AT END CONTINUE
047700        WHEN TBL-STU-REG-NO (IDX-STU) = TXD-STU-REG-NO
047800           MOVE 1 TO WKS-ENCONTRADO
047850     END-SEARCH
047900     IF REGISTRO-ENCONTRADO
048000        MOVE TXD-STU-ROLL-NO      TO TBL-STU-ROLL-NO (IDX-STU)
048100        MOVE TXD-STU-NAME         TO TBL-STU-NAME (IDX-STU)
048200        MOVE TXD-STU-PARENT-PHONE
048300                                  TO TBL-STU-PARENT-PHONE (IDX-STU)
048400        ADD 1 TO WKS-TXN-MODIF
048500     ELSE
048550        PERFORM 336-INSERTA-ESTUDIANTE-ORDEN
049300        ADD 1 TO WKS-TXN-ALTAS
049400     END-IF.
049500 320-ALTA-ESTUDIANTE-E. EXIT.
049510
049520******************************************************************
049530*  INSERCION DE ESTUDIANTE NUEVO RESPETANDO EL ORDEN ASCENDENTE  *
049540*  POR NUMERO DE REGISTRO, QUE ES COMO QUEDA GRABADO EL ARCHIVO  *
049550*  STUDENT-FILE (LO ESPERA ASI LA CARGA SECUENCIAL DE CAAM0040)  *
049560******************************************************************
049570 336-INSERTA-ESTUDIANTE-ORDEN SECTION.
049580     ADD 1 TO WKS-STU-OCCURS
049590     SET WKS-POS-COMPACTA TO WKS-STU-OCCURS
049600     SET IDX-STU TO 1
049610     SEARCH TBL-STU
049620        AT END SET IDX-STU TO WKS-POS-COMPACTA
049630        WHEN TBL-STU-REG-NO (IDX-STU) > TXD-STU-REG-NO
049640             CONTINUE
049650     END-SEARCH
049660     IF IDX-STU < WKS-POS-COMPACTA
049670        SET IDX-STU-DESC TO WKS-POS-COMPACTA
049680        PERFORM 396-DESPLAZA-STU-FILA THRU 396-DESPLAZA-STU-FILA-E
049690            VARYING IDX-STU-DESC FROM IDX-STU-DESC BY -1
049700            UNTIL IDX-STU-DESC <= IDX-STU
049710     END-IF
049720     MOVE TXD-STU-REG-NO       TO TBL-STU-REG-NO (IDX-STU)
049730     MOVE TXD-STU-ROLL-NO      TO TBL-STU-ROLL-NO (IDX-STU)
049740     MOVE TXD-STU-NAME         TO TBL-STU-NAME (IDX-STU)
049750     MOVE TXD-STU-PARENT-PHONE
049760                               TO TBL-STU-PARENT-PHONE (IDX-STU).
049770 336-INSERTA-ESTUDIANTE-ORDEN-E. EXIT.
049780
049790 396-DESPLAZA-STU-FILA SECTION.
049800     MOVE TBL-STU (IDX-STU-DESC - 1) TO TBL-STU (IDX-STU-DESC).
049810 396-DESPLAZA-STU-FILA-E. EXIT.
049820
049830******************************************************************
049840*        B A J A   E N   C A S C A D A   D E   E S T U D I A N T E
049850******************************************************************
050000 321-BAJA-ESTUDIANTE SECTION.
050100     MOVE 0 TO WKS-ENCONTRADO
050200     SET IDX-STU TO 1
050300     SEARCH TBL-STU
050400        AT END CONTINUE
050500        WHEN TBL-STU-REG-NO (IDX-STU) = TXD-STU-REG-NO
050600           MOVE 1 TO WKS-ENCONTRADO
050700     END-SEARCH
050800     IF NOT REGISTRO-ENCONTRADO
050900        MOVE 'ESTUDIANTE NO EXISTE, BAJA RECHAZADA'
051000             TO WKS-MOTIVO-RECHAZO
051100        PERFORM 380-RECHAZA-TRANSACCION
051200     ELSE
051300        MOVE TXD-STU-REG-NO TO WKS-LLAVE-CASC-REG-NO
051400        PERFORM 322-BORRA-NOTAS-DE-ESTUDIANTE
051500        PERFORM 323-BORRA-NOTAS-LAB-DE-ESTUDIANTE
051600        PERFORM 324-BORRA-ASISTENCIA-DE-ESTUDIANTE
051700        PERFORM 325-BORRA-ASIST-MAESTRA-DE-ESTUDIANTE
051800        PERFORM 326-BORRA-NOTAS-SEM-DE-ESTUDIANTE
051850        SET IDX-STU TO 1
051860        SEARCH TBL-STU
051870           AT END CONTINUE
051880           WHEN TBL-STU-REG-NO (IDX-STU) = WKS-LLAVE-CASC-REG-NO
051890              PERFORM 327-COMPACTA-TABLA-STU
051895        END-SEARCH
052600        ADD 1 TO WKS-TXN-BAJAS
052700     END-IF.
052800 321-BAJA-ESTUDIANTE-E. EXIT.
052900
053000 322-BORRA-NOTAS-DE-ESTUDIANTE SECTION.
053100     SET IDX-MRK TO 1
053200     PERFORM 381-BORRA-NOTAS-MRK-FILA THRU 381-BORRA-NOTAS-MRK-FILA-E
053250         UNTIL IDX-MRK > WKS-MRK-OCCURS.
053900 322-BORRA-NOTAS-DE-ESTUDIANTE-E. EXIT.
053910
053920 381-BORRA-NOTAS-MRK-FILA SECTION.
053930     IF TBL-MRK-STUDENT-REG-NO (IDX-MRK) = WKS-LLAVE-CASC-REG-NO
053940        PERFORM 328-COMPACTA-TABLA-MRK
053950     ELSE
053960        SET IDX-MRK UP BY 1
053970     END-IF.
053980 381-BORRA-NOTAS-MRK-FILA-E. EXIT.
054000
054100 323-BORRA-NOTAS-LAB-DE-ESTUDIANTE SECTION.
054200     SET IDX-LAB TO 1
054300     PERFORM 382-BORRA-NOTAS-LAB-FILA THRU 382-BORRA-NOTAS-LAB-FILA-E
054350         UNTIL IDX-LAB > WKS-LAB-OCCURS.
055000 323-BORRA-NOTAS-LAB-DE-ESTUDIANTE-E. EXIT.
055010
055020 382-BORRA-NOTAS-LAB-FILA SECTION.
055030     IF TBL-LAB-STUDENT-REG-NO (IDX-LAB) = WKS-LLAVE-CASC-REG-NO
055040        PERFORM 329-COMPACTA-TABLA-LAB
055050     ELSE
055060        SET IDX-LAB UP BY 1
055070     END-IF.
055080 382-BORRA-NOTAS-LAB-FILA-E. EXIT.
055100
055200 324-BORRA-ASISTENCIA-DE-ESTUDIANTE SECTION.
055300     SET IDX-ATT TO 1
055400     PERFORM 383-BORRA-ASISTENCIA-FILA THRU 383-BORRA-ASISTENCIA-FILA-E
055450         UNTIL IDX-ATT > WKS-ATT-OCCURS.
056100 324-BORRA-ASISTENCIA-DE-ESTUDIANTE-E. EXIT.
056110
056120 383-BORRA-ASISTENCIA-FILA SECTION.
056130     IF TBL-ATT-STUDENT-REG-NO (IDX-ATT) = WKS-LLAVE-CASC-REG-NO
056140        PERFORM 332-COMPACTA-TABLA-ATT
056150     ELSE
056160        SET IDX-ATT UP BY 1
056170     END-IF.
056180 383-BORRA-ASISTENCIA-FILA-E. EXIT.
056200
056300 325-BORRA-ASIST-MAESTRA-DE-ESTUDIANTE SECTION.
056400     SET IDX-MAT TO 1
056450     PERFORM 384-BORRA-ASIST-MAESTRA-FILA THRU
056460             384-BORRA-ASIST-MAESTRA-FILA-E
056470         UNTIL IDX-MAT > WKS-MAT-OCCURS.
057200 325-BORRA-ASIST-MAESTRA-DE-ESTUDIANTE-E. EXIT.
057210
057220 384-BORRA-ASIST-MAESTRA-FILA SECTION.
057230     IF TBL-MAT-STUDENT-REG-NO (IDX-MAT) = WKS-LLAVE-CASC-REG-NO
057240        PERFORM 333-COMPACTA-TABLA-MAT
057250     ELSE
057260        SET IDX-MAT UP BY 1
057270     END-IF.
057280 384-BORRA-ASIST-MAESTRA-FILA-E. EXIT.
057300
057400 326-BORRA-NOTAS-SEM-DE-ESTUDIANTE SECTION.
057500     SET IDX-GRD TO 1
057550     PERFORM 385-BORRA-NOTAS-SEM-FILA THRU 385-BORRA-NOTAS-SEM-FILA-E
057560         UNTIL IDX-GRD > WKS-GRD-OCCURS.
058300 326-BORRA-NOTAS-SEM-DE-ESTUDIANTE-E. EXIT.
058310
058320 385-BORRA-NOTAS-SEM-FILA SECTION.
058330     IF TBL-GRD-STUDENT-REG-NO (IDX-GRD) = WKS-LLAVE-CASC-REG-NO
058340        PERFORM 334-COMPACTA-TABLA-GRD
058350     ELSE
058360        SET IDX-GRD UP BY 1
058370     END-IF.
058380 385-BORRA-NOTAS-SEM-FILA-E. EXIT.
058400
058500 327-COMPACTA-TABLA-STU SECTION.
058600     PERFORM 386-COMPACTA-STU-FILA THRU 386-COMPACTA-STU-FILA-E
058650         VARYING IDX-STU FROM IDX-STU BY 1
058660         UNTIL IDX-STU >= WKS-STU-OCCURS
059000     SUBTRACT 1 FROM WKS-STU-OCCURS.
059100 327-COMPACTA-TABLA-STU-E. EXIT.
059110
059120 386-COMPACTA-STU-FILA SECTION.
059130     MOVE TBL-STU (IDX-STU + 1) TO TBL-STU (IDX-STU).
059140 386-COMPACTA-STU-FILA-E. EXIT.
059200
059300 328-COMPACTA-TABLA-MRK SECTION.
059310     SET WKS-POS-COMPACTA TO IDX-MRK
059320     SET IDX-MRK-AUX TO IDX-MRK
059400     PERFORM 387-COMPACTA-MRK-FILA THRU 387-COMPACTA-MRK-FILA-E
059450         VARYING IDX-MRK-AUX FROM IDX-MRK-AUX BY 1
059460         UNTIL IDX-MRK-AUX >= WKS-MRK-OCCURS
059800     SUBTRACT 1 FROM WKS-MRK-OCCURS
059810     SET IDX-MRK TO WKS-POS-COMPACTA.
059900 328-COMPACTA-TABLA-MRK-E. EXIT.
059910
059920 387-COMPACTA-MRK-FILA SECTION.
059930     MOVE TBL-MRK (IDX-MRK-AUX + 1) TO TBL-MRK (IDX-MRK-AUX).
059940 387-COMPACTA-MRK-FILA-E. EXIT.
060000
060100 329-COMPACTA-TABLA-LAB SECTION.
060110     SET WKS-POS-COMPACTA TO IDX-LAB
060120     SET IDX-LAB-AUX TO IDX-LAB
060200     PERFORM 388-COMPACTA-LAB-FILA THRU 388-COMPACTA-LAB-FILA-E
060250         VARYING IDX-LAB-AUX FROM IDX-LAB-AUX BY 1
060260         UNTIL IDX-LAB-AUX >= WKS-LAB-OCCURS
060600     SUBTRACT 1 FROM WKS-LAB-OCCURS
060610     SET IDX-LAB TO WKS-POS-COMPACTA.
060700 329-COMPACTA-TABLA-LAB-E. EXIT.
060710
060720 388-COMPACTA-LAB-FILA SECTION.
060730     MOVE TBL-LAB (IDX-LAB-AUX + 1) TO TBL-LAB (IDX-LAB-AUX).
060740 388-COMPACTA-LAB-FILA-E. EXIT.
060800
060900******************************************************************
061000*                 A L T A   /   M O D I F I C A C I O N          *
061100*                        D E   M A T E R I A                     *
061200******************************************************************
061300 330-ALTA-MATERIA SECTION.
061400     MOVE 0 TO WKS-ENCONTRADO
061500     SET IDX-SUB TO 1
061600     SEARCH TBL-SUB
061700        AT END CONTINUE
061800        WHEN TBL-SUB-ID (IDX-SUB) = TXD-SUB-ID
061900           MOVE 1 TO WKS-ENCONTRADO
062000     END-SEARCH
062100     IF REGISTRO-ENCONTRADO
062200        MOVE TXD-SUB-CODE        TO TBL-SUB-CODE (IDX-SUB)
062300        MOVE TXD-SUB-NAME        TO TBL-SUB-NAME (IDX-SUB)
062400        MOVE TXD-SUB-SEMESTER-ID TO TBL-SUB-SEMESTER-ID (IDX-SUB)
062500        MOVE TXD-SUB-STAFF-NAME  TO TBL-SUB-STAFF-NAME (IDX-SUB)
062600        MOVE TXD-SUB-STAFF-PASSWORD
062700                            TO TBL-SUB-STAFF-PASSWORD (IDX-SUB)
062800        ADD 1 TO WKS-TXN-MODIF
062900     ELSE
063000        ADD 1 TO WKS-SUB-OCCURS
063100        SET IDX-SUB TO WKS-SUB-OCCURS
063200        MOVE TXD-SUB-ID          TO TBL-SUB-ID (IDX-SUB)
063300        MOVE TXD-SUB-CODE        TO TBL-SUB-CODE (IDX-SUB)
063400        MOVE TXD-SUB-NAME        TO TBL-SUB-NAME (IDX-SUB)
063500        MOVE TXD-SUB-SEMESTER-ID TO TBL-SUB-SEMESTER-ID (IDX-SUB)
063600        MOVE TXD-SUB-STAFF-NAME  TO TBL-SUB-STAFF-NAME (IDX-SUB)
063700        MOVE TXD-SUB-STAFF-PASSWORD
063800                            TO TBL-SUB-STAFF-PASSWORD (IDX-SUB)
063900        ADD 1 TO WKS-TXN-ALTAS
064000     END-IF.
064100 330-ALTA-MATERIA-E. EXIT.
064200
064300******************************************************************
064400*          B A J A   E N   C A S C A D A   D E   M A T E R I A   *
064500******************************************************************
064600 331-BAJA-MATERIA SECTION.
064700     MOVE 0 TO WKS-ENCONTRADO
064800     SET IDX-SUB TO 1
064900     SEARCH TBL-SUB
065000        AT END CONTINUE
065100        WHEN TBL-SUB-ID (IDX-SUB) = TXD-SUB-ID
065200           MOVE 1 TO WKS-ENCONTRADO
065300     END-SEARCH
065400     IF NOT REGISTRO-ENCONTRADO
065500        MOVE 'MATERIA NO EXISTE, BAJA RECHAZADA'
065600             TO WKS-MOTIVO-RECHAZO
065700        PERFORM 380-RECHAZA-TRANSACCION
065800     ELSE
065900        MOVE TXD-SUB-ID TO WKS-LLAVE-CASC-SUB-ID
066000        SET IDX-MRK TO 1
066050        PERFORM 389-BAJA-MAT-MRK-FILA THRU 389-BAJA-MAT-MRK-FILA-E
066060            UNTIL IDX-MRK > WKS-MRK-OCCURS
066800        SET IDX-LAB TO 1
066850        PERFORM 390-BAJA-MAT-LAB-FILA THRU 390-BAJA-MAT-LAB-FILA-E
066860            UNTIL IDX-LAB > WKS-LAB-OCCURS
067600        SET IDX-ATT TO 1
067650        PERFORM 391-BAJA-MAT-ATT-FILA THRU 391-BAJA-MAT-ATT-FILA-E
067660            UNTIL IDX-ATT > WKS-ATT-OCCURS
068400        SET IDX-SUB TO 1
068500        SEARCH TBL-SUB
068600           AT END CONTINUE
068700           WHEN TBL-SUB-ID (IDX-SUB) = WKS-LLAVE-CASC-SUB-ID
068800              PERFORM 335-COMPACTA-TABLA-SUB
068900        END-SEARCH
069000        ADD 1 TO WKS-TXN-BAJAS
069100     END-IF.
069200 331-BAJA-MATERIA-E. EXIT.
069210
069220 389-BAJA-MAT-MRK-FILA SECTION.
069230     IF TBL-MRK-SUBJECT-ID (IDX-MRK) = WKS-LLAVE-CASC-SUB-ID
069240        PERFORM 328-COMPACTA-TABLA-MRK
069250     ELSE
069260        SET IDX-MRK UP BY 1
069270     END-IF.
069280 389-BAJA-MAT-MRK-FILA-E. EXIT.
069290
069300 390-BAJA-MAT-LAB-FILA SECTION.
069310     IF TBL-LAB-SUBJECT-ID (IDX-LAB) = WKS-LLAVE-CASC-SUB-ID
069320        PERFORM 329-COMPACTA-TABLA-LAB
069330     ELSE
069340        SET IDX-LAB UP BY 1
069350     END-IF.
069360 390-BAJA-MAT-LAB-FILA-E. EXIT.
069370
069380 391-BAJA-MAT-ATT-FILA SECTION.
069385     IF TBL-ATT-SUBJECT-ID (IDX-ATT) = WKS-LLAVE-CASC-SUB-ID
069390        PERFORM 332-COMPACTA-TABLA-ATT
069391     ELSE
069392        SET IDX-ATT UP BY 1
069393     END-IF.
069395 391-BAJA-MAT-ATT-FILA-E. EXIT.
069397
069400 332-COMPACTA-TABLA-ATT SECTION.
069410     SET WKS-POS-COMPACTA TO IDX-ATT
069420     SET IDX-ATT-AUX TO IDX-ATT
069500     PERFORM 392-COMPACTA-ATT-FILA THRU 392-COMPACTA-ATT-FILA-E
069550         VARYING IDX-ATT-AUX FROM IDX-ATT-AUX BY 1
069560         UNTIL IDX-ATT-AUX >= WKS-ATT-OCCURS
069900     SUBTRACT 1 FROM WKS-ATT-OCCURS
069910     SET IDX-ATT TO WKS-POS-COMPACTA.
070000 332-COMPACTA-TABLA-ATT-E. EXIT.
070010
070020 392-COMPACTA-ATT-FILA SECTION.
070030     MOVE TBL-ATT (IDX-ATT-AUX + 1) TO TBL-ATT (IDX-ATT-AUX).
070040 392-COMPACTA-ATT-FILA-E. EXIT.
070100
070200 333-COMPACTA-TABLA-MAT SECTION.
070210     SET WKS-POS-COMPACTA TO IDX-MAT
070220     SET IDX-MAT-AUX TO IDX-MAT
070300     PERFORM 393-COMPACTA-MAT-FILA THRU 393-COMPACTA-MAT-FILA-E
070350         VARYING IDX-MAT-AUX FROM IDX-MAT-AUX BY 1
070360         UNTIL IDX-MAT-AUX >= WKS-MAT-OCCURS
070700     SUBTRACT 1 FROM WKS-MAT-OCCURS
070710     SET IDX-MAT TO WKS-POS-COMPACTA.
070800 333-COMPACTA-TABLA-MAT-E. EXIT.
070810
070820 393-COMPACTA-MAT-FILA SECTION.
070830     MOVE TBL-MAT (IDX-MAT-AUX + 1) TO TBL-MAT (IDX-MAT-AUX).
070840 393-COMPACTA-MAT-FILA-E. EXIT.
070900
071000 334-COMPACTA-TABLA-GRD SECTION.
071010     SET WKS-POS-COMPACTA TO IDX-GRD
071020     SET IDX-GRD-AUX TO IDX-GRD
071100     PERFORM 394-COMPACTA-GRD-FILA THRU 394-COMPACTA-GRD-FILA-E
071150         VARYING IDX-GRD-AUX FROM IDX-GRD-AUX BY 1
071160         UNTIL IDX-GRD-AUX >= WKS-GRD-OCCURS
071500     SUBTRACT 1 FROM WKS-GRD-OCCURS
071510     SET IDX-GRD TO WKS-POS-COMPACTA.
071600 334-COMPACTA-TABLA-GRD-E. EXIT.
071610
071620 394-COMPACTA-GRD-FILA SECTION.
071630     MOVE TBL-GRD (IDX-GRD-AUX + 1) TO TBL-GRD (IDX-GRD-AUX).
071640 394-COMPACTA-GRD-FILA-E. EXIT.
071700
071800 335-COMPACTA-TABLA-SUB SECTION.
071900     PERFORM 395-COMPACTA-SUB-FILA THRU 395-COMPACTA-SUB-FILA-E
071950         VARYING IDX-SUB FROM IDX-SUB BY 1
071960         UNTIL IDX-SUB >= WKS-SUB-OCCURS
072300     SUBTRACT 1 FROM WKS-SUB-OCCURS.
072400 335-COMPACTA-TABLA-SUB-E. EXIT.
072410
072420 395-COMPACTA-SUB-FILA SECTION.
072430     MOVE TBL-SUB (IDX-SUB + 1) TO TBL-SUB (IDX-SUB).
072440 395-COMPACTA-SUB-FILA-E. EXIT.
072500
072600******************************************************************
072700*        A L T A   /   M O D I F I C A C I O N   D E   N O T A    *
072800******************************************************************
072900 340-ALTA-NOTA SECTION.
072950     MOVE TXD-MRK-SEMESTER-ID TO WKS-VAL-SEMESTER
072960     MOVE TXD-MRK-INTERNAL-ID TO WKS-VAL-INTERNAL
073000     PERFORM 510-VALIDA-SEMESTRE-INTERNO
073200     IF NOT DATOS-VALIDOS
073300        MOVE 'SEMESTRE O CICLO INTERNO FUERA DE RANGO'
073400             TO WKS-MOTIVO-RECHAZO
073500        PERFORM 380-RECHAZA-TRANSACCION
073600     ELSE
073700        SET IDX-STU TO 1
073800        MOVE 0 TO WKS-ENCONTRADO
073900        SEARCH TBL-STU
074000           AT END CONTINUE
074100           WHEN TBL-STU-REG-NO (IDX-STU) = TXD-MRK-STUDENT-REG-NO
074200              MOVE 1 TO WKS-ENCONTRADO
074300        END-SEARCH
074400        IF NOT REGISTRO-ENCONTRADO
074500           MOVE 'ESTUDIANTE NO EXISTE EN EL MAESTRO'
074600                TO WKS-MOTIVO-RECHAZO
074700           PERFORM 380-RECHAZA-TRANSACCION
074800        ELSE
074900           SET IDX-SUB TO 1
075000           MOVE 0 TO WKS-ENCONTRADO
075100           SEARCH TBL-SUB
075200              AT END CONTINUE
075300              WHEN TBL-SUB-ID (IDX-SUB) = TXD-MRK-SUBJECT-ID
075400                 MOVE 1 TO WKS-ENCONTRADO
075500           END-SEARCH
075600           IF NOT REGISTRO-ENCONTRADO
075700              MOVE 'MATERIA NO EXISTE EN EL MAESTRO'
075800                   TO WKS-MOTIVO-RECHAZO
075900              PERFORM 380-RECHAZA-TRANSACCION
076000           ELSE
076100              PERFORM 341-UPSERT-NOTA
076200           END-IF
076300        END-IF
076400     END-IF.
076500 340-ALTA-NOTA-E. EXIT.
076600
076700 341-UPSERT-NOTA SECTION.
076800     MOVE 0 TO WKS-ENCONTRADO
076900     SET IDX-MRK TO 1
077000     SEARCH TBL-MRK
077100        AT END CONTINUE
077200        WHEN TBL-MRK-STUDENT-REG-NO (IDX-MRK) = TXD-MRK-STUDENT-REG-NO
077300         AND TBL-MRK-SUBJECT-ID (IDX-MRK)     = TXD-MRK-SUBJECT-ID
077400         AND TBL-MRK-SEMESTER-ID (IDX-MRK)    = TXD-MRK-SEMESTER-ID
077500         AND TBL-MRK-INTERNAL-ID (IDX-MRK)    = TXD-MRK-INTERNAL-ID
077600           MOVE 1 TO WKS-ENCONTRADO
077700     END-SEARCH
077800     IF REGISTRO-ENCONTRADO
077900        MOVE TXD-MRK-MARKS TO TBL-MRK-MARKS (IDX-MRK)
078000        ADD 1 TO WKS-TXN-MODIF
078100     ELSE
078200        ADD 1 TO WKS-MRK-OCCURS
078300        SET IDX-MRK TO WKS-MRK-OCCURS
078400        MOVE TXD-MRK-STUDENT-REG-NO TO TBL-MRK-STUDENT-REG-NO (IDX-MRK)
078500        MOVE TXD-MRK-SUBJECT-ID     TO TBL-MRK-SUBJECT-ID (IDX-MRK)
078600        MOVE TXD-MRK-SEMESTER-ID    TO TBL-MRK-SEMESTER-ID (IDX-MRK)
078700        MOVE TXD-MRK-INTERNAL-ID    TO TBL-MRK-INTERNAL-ID (IDX-MRK)
078800        MOVE TXD-MRK-MARKS          TO TBL-MRK-MARKS (IDX-MRK)
078900        ADD 1 TO WKS-TXN-ALTAS
079000     END-IF.
079100 341-UPSERT-NOTA-E. EXIT.
079200
079300******************************************************************
079400*  A L T A   /   M O D I F I C A C I O N   D E   N O T A   L A B  *
079500******************************************************************
079600 350-ALTA-NOTA-LAB SECTION.
079700     IF TXD-LAB-MARKS < 0 OR TXD-LAB-MARKS > 100
079800        MOVE 'LAB MARKS MUST BE 0-100' TO WKS-MOTIVO-RECHAZO
079900        PERFORM 380-RECHAZA-TRANSACCION
080000     ELSE
080050        MOVE TXD-LAB-SEMESTER-ID TO WKS-VAL-SEMESTER
080060        MOVE TXD-LAB-INTERNAL-ID TO WKS-VAL-INTERNAL
080100        PERFORM 510-VALIDA-SEMESTRE-INTERNO
080300        IF NOT DATOS-VALIDOS
080400           MOVE 'SEMESTRE O CICLO INTERNO FUERA DE RANGO'
080500                TO WKS-MOTIVO-RECHAZO
080600           PERFORM 380-RECHAZA-TRANSACCION
080700        ELSE
080800           SET IDX-STU TO 1
080900           MOVE 0 TO WKS-ENCONTRADO
081000           SEARCH TBL-STU
081100              AT END CONTINUE
081200              WHEN TBL-STU-REG-NO (IDX-STU) = TXD-LAB-STUDENT-REG-NO
081300                 MOVE 1 TO WKS-ENCONTRADO
081400           END-SEARCH
081500           IF NOT REGISTRO-ENCONTRADO
081600              MOVE 'ESTUDIANTE NO EXISTE EN EL MAESTRO'
081700                   TO WKS-MOTIVO-RECHAZO
081800              PERFORM 380-RECHAZA-TRANSACCION
081900           ELSE
082000              SET IDX-SUB TO 1
082100              MOVE 0 TO WKS-ENCONTRADO
082200              SEARCH TBL-SUB
082300                 AT END CONTINUE
082400                 WHEN TBL-SUB-ID (IDX-SUB) = TXD-LAB-SUBJECT-ID
082500                    MOVE 1 TO WKS-ENCONTRADO
082600              END-SEARCH
082700              IF NOT REGISTRO-ENCONTRADO
082800                 MOVE 'MATERIA NO EXISTE EN EL MAESTRO'
082900                      TO WKS-MOTIVO-RECHAZO
083000                 PERFORM 380-RECHAZA-TRANSACCION
083100              ELSE
083200                 PERFORM 351-UPSERT-NOTA-LAB
083300              END-IF
083400           END-IF
083500        END-IF
083600     END-IF.
083700 350-ALTA-NOTA-LAB-E. EXIT.
083800
083900 351-UPSERT-NOTA-LAB SECTION.
084000     MOVE 0 TO WKS-ENCONTRADO
084100     SET IDX-LAB TO 1
084200     SEARCH TBL-LAB
084300        AT END CONTINUE
084400        WHEN TBL-LAB-STUDENT-REG-NO (IDX-LAB) = TXD-LAB-STUDENT-REG-NO
084500         AND TBL-LAB-SUBJECT-ID (IDX-LAB)     = TXD-LAB-SUBJECT-ID
084600         AND TBL-LAB-SEMESTER-ID (IDX-LAB)    = TXD-LAB-SEMESTER-ID
084700         AND TBL-LAB-INTERNAL-ID (IDX-LAB)    = TXD-LAB-INTERNAL-ID
084800           MOVE 1 TO WKS-ENCONTRADO
084900     END-SEARCH
085000     IF REGISTRO-ENCONTRADO
085100        MOVE TXD-LAB-MARKS TO TBL-LAB-MARKS (IDX-LAB)
085200        ADD 1 TO WKS-TXN-MODIF
085300     ELSE
085400        ADD 1 TO WKS-LAB-OCCURS
085500        SET IDX-LAB TO WKS-LAB-OCCURS
085600        MOVE TXD-LAB-STUDENT-REG-NO TO TBL-LAB-STUDENT-REG-NO (IDX-LAB)
085700        MOVE TXD-LAB-SUBJECT-ID     TO TBL-LAB-SUBJECT-ID (IDX-LAB)
085800        MOVE TXD-LAB-SEMESTER-ID    TO TBL-LAB-SEMESTER-ID (IDX-LAB)
085900        MOVE TXD-LAB-INTERNAL-ID    TO TBL-LAB-INTERNAL-ID (IDX-LAB)
086000        MOVE TXD-LAB-MARKS          TO TBL-LAB-MARKS (IDX-LAB)
086100        ADD 1 TO WKS-TXN-ALTAS
086200     END-IF.
086300 351-UPSERT-NOTA-LAB-E. EXIT.
086400
086500******************************************************************
086600*    A L T A   /   M O D I F I C A C I O N   D E   A S I S T E N C
086700*                   I A   P O R   M A T E R I A                  *
086800******************************************************************
086900 360-ALTA-ASISTENCIA SECTION.
086950     MOVE TXD-ATT-SEMESTER-ID TO WKS-VAL-SEMESTER
086960     MOVE TXD-ATT-INTERNAL-ID TO WKS-VAL-INTERNAL
087000     PERFORM 510-VALIDA-SEMESTRE-INTERNO
087200     IF NOT DATOS-VALIDOS
087300        MOVE 'SEMESTRE O CICLO INTERNO FUERA DE RANGO'
087400             TO WKS-MOTIVO-RECHAZO
087500        PERFORM 380-RECHAZA-TRANSACCION
087600     ELSE
087700        SET IDX-STU TO 1
087800        MOVE 0 TO WKS-ENCONTRADO
087900        SEARCH TBL-STU
088000           AT END CONTINUE
088100           WHEN TBL-STU-REG-NO (IDX-STU) = TXD-ATT-STUDENT-REG-NO
088200              MOVE 1 TO WKS-ENCONTRADO
088300        END-SEARCH
088400        IF NOT REGISTRO-ENCONTRADO
088500           MOVE 'ESTUDIANTE NO EXISTE EN EL MAESTRO'
088600                TO WKS-MOTIVO-RECHAZO
088700           PERFORM 380-RECHAZA-TRANSACCION
088800        ELSE
088900           SET IDX-SUB TO 1
089000           MOVE 0 TO WKS-ENCONTRADO
089100           SEARCH TBL-SUB
089200              AT END CONTINUE
089300              WHEN TBL-SUB-ID (IDX-SUB) = TXD-ATT-SUBJECT-ID
089400                 MOVE 1 TO WKS-ENCONTRADO
089500           END-SEARCH
089600           IF NOT REGISTRO-ENCONTRADO
089700              MOVE 'MATERIA NO EXISTE EN EL MAESTRO'
089800                   TO WKS-MOTIVO-RECHAZO
089900              PERFORM 380-RECHAZA-TRANSACCION
090000           ELSE
090100              PERFORM 361-UPSERT-ASISTENCIA
090200           END-IF
090300        END-IF
090400     END-IF.
090500 360-ALTA-ASISTENCIA-E. EXIT.
090600
090700 361-UPSERT-ASISTENCIA SECTION.
090800     MOVE 0 TO WKS-ENCONTRADO
090900     SET IDX-ATT TO 1
091000     SEARCH TBL-ATT
091100        AT END CONTINUE
091200        WHEN TBL-ATT-STUDENT-REG-NO (IDX-ATT) = TXD-ATT-STUDENT-REG-NO
091300         AND TBL-ATT-SUBJECT-ID (IDX-ATT)     = TXD-ATT-SUBJECT-ID
091400         AND TBL-ATT-SEMESTER-ID (IDX-ATT)    = TXD-ATT-SEMESTER-ID
091500         AND TBL-ATT-INTERNAL-ID (IDX-ATT)    = TXD-ATT-INTERNAL-ID
091600           MOVE 1 TO WKS-ENCONTRADO
091700     END-SEARCH
091800     IF REGISTRO-ENCONTRADO
091900        MOVE TXD-ATT-PERCENTAGE TO TBL-ATT-PERCENTAGE (IDX-ATT)
092000        ADD 1 TO WKS-TXN-MODIF
092100     ELSE
092200        ADD 1 TO WKS-ATT-OCCURS
092300        SET IDX-ATT TO WKS-ATT-OCCURS
092400        MOVE TXD-ATT-STUDENT-REG-NO TO TBL-ATT-STUDENT-REG-NO (IDX-ATT)
092500        MOVE TXD-ATT-SUBJECT-ID     TO TBL-ATT-SUBJECT-ID (IDX-ATT)
092600        MOVE TXD-ATT-SEMESTER-ID    TO TBL-ATT-SEMESTER-ID (IDX-ATT)
092700        MOVE TXD-ATT-INTERNAL-ID    TO TBL-ATT-INTERNAL-ID (IDX-ATT)
092800        MOVE TXD-ATT-PERCENTAGE     TO TBL-ATT-PERCENTAGE (IDX-ATT)
092900        ADD 1 TO WKS-TXN-ALTAS
093000     END-IF.
093100 361-UPSERT-ASISTENCIA-E. EXIT.
093200
093300******************************************************************
093400*   A L T A   /   M O D I F I C A C I O N   D E   A S I S T E N C *
093500*                I A   M A E S T R A  (SIN MATERIA)              *
093600******************************************************************
093700 370-ALTA-ASIST-MAESTRA SECTION.
093750     MOVE TXD-MAT-SEMESTER-ID TO WKS-VAL-SEMESTER
093760     MOVE TXD-MAT-INTERNAL-ID TO WKS-VAL-INTERNAL
093800     PERFORM 510-VALIDA-SEMESTRE-INTERNO
094000     IF NOT DATOS-VALIDOS
094100        MOVE 'SEMESTRE O CICLO INTERNO FUERA DE RANGO'
094200             TO WKS-MOTIVO-RECHAZO
094300        PERFORM 380-RECHAZA-TRANSACCION
094400     ELSE
094500        SET IDX-STU TO 1
094600        MOVE 0 TO WKS-ENCONTRADO
094700        SEARCH TBL-STU
094800           AT END CONTINUE
094900           WHEN TBL-STU-REG-NO (IDX-STU) = TXD-MAT-STUDENT-REG-NO
095000              MOVE 1 TO WKS-ENCONTRADO
095100        END-SEARCH
095200        IF NOT REGISTRO-ENCONTRADO
095300           MOVE 'ESTUDIANTE NO EXISTE EN EL MAESTRO'
095400                TO WKS-MOTIVO-RECHAZO
095500           PERFORM 380-RECHAZA-TRANSACCION
095600        ELSE
095700           PERFORM 371-UPSERT-ASIST-MAESTRA
095800        END-IF
095900     END-IF.
096000 370-ALTA-ASIST-MAESTRA-E. EXIT.
096100
096200 371-UPSERT-ASIST-MAESTRA SECTION.
096300     MOVE 0 TO WKS-ENCONTRADO
096400     SET IDX-MAT TO 1
096500     SEARCH TBL-MAT
096600        AT END CONTINUE
096700        WHEN TBL-MAT-STUDENT-REG-NO (IDX-MAT) = TXD-MAT-STUDENT-REG-NO
096800         AND TBL-MAT-SEMESTER-ID (IDX-MAT)    = TXD-MAT-SEMESTER-ID
096900         AND TBL-MAT-INTERNAL-ID (IDX-MAT)    = TXD-MAT-INTERNAL-ID
097000           MOVE 1 TO WKS-ENCONTRADO
097100     END-SEARCH
097200     IF REGISTRO-ENCONTRADO
097300        MOVE TXD-MAT-PERCENTAGE TO TBL-MAT-PERCENTAGE (IDX-MAT)
097400        ADD 1 TO WKS-TXN-MODIF
097500     ELSE
097600        ADD 1 TO WKS-MAT-OCCURS
097700        SET IDX-MAT TO WKS-MAT-OCCURS
097800        MOVE TXD-MAT-STUDENT-REG-NO TO TBL-MAT-STUDENT-REG-NO (IDX-MAT)
097900        MOVE TXD-MAT-SEMESTER-ID    TO TBL-MAT-SEMESTER-ID (IDX-MAT)
098000        MOVE TXD-MAT-INTERNAL-ID    TO TBL-MAT-INTERNAL-ID (IDX-MAT)
098100        MOVE TXD-MAT-PERCENTAGE     TO TBL-MAT-PERCENTAGE (IDX-MAT)
098200        ADD 1 TO WKS-TXN-ALTAS
098300     END-IF.
098400 371-UPSERT-ASIST-MAESTRA-E. EXIT.
098500
098600******************************************************************
098700*                R E C H A Z O   D E   T R A N S A C C I O N     *
098800******************************************************************
098900 380-RECHAZA-TRANSACCION SECTION.
099000     ADD 1 TO WKS-TXN-RECHAZADOS
099100     MOVE SPACES TO REG-ERRLOG
099200     STRING WKS-IMAGEN-TXN DELIMITED BY SIZE
099300            ' - ' DELIMITED BY SIZE
099400            WKS-MOTIVO-RECHAZO DELIMITED BY SIZE
099500       INTO REG-ERRLOG
099600     END-STRING
099700     WRITE REG-ERRLOG.
099800 380-RECHAZA-TRANSACCION-E. EXIT.
099900
100000******************************************************************
100100*     VALIDACION DE SEMESTRE (1-8) Y CICLO INTERNO (1-2)         *
100200******************************************************************
100300 510-VALIDA-SEMESTRE-INTERNO SECTION.
100400     MOVE 0 TO WKS-VALIDO
100500     IF WKS-VAL-SEMESTER >= 1 AND WKS-VAL-SEMESTER <= CFG-SEMESTERS
100600        AND WKS-VAL-INTERNAL >= 1
100700        AND WKS-VAL-INTERNAL <= CFG-INTERNALS-PER-SEM
100800        MOVE 1 TO WKS-VALIDO
100900     END-IF.
101000 510-VALIDA-SEMESTRE-INTERNO-E. EXIT.
101900 600-ESTADISTICAS SECTION.
102000     DISPLAY "==========================================="
102100     DISPLAY "   CAAM0010 - ESTADISTICAS DE MANTENIMIENTO "
102200     DISPLAY "==========================================="
102300     DISPLAY "TRANSACCIONES LEIDAS      : " WKS-TXN-LEIDOS
102400     DISPLAY "TRANSACCIONES EN ALTA     : " WKS-TXN-ALTAS
102500     DISPLAY "TRANSACCIONES EN MODIFIC. : " WKS-TXN-MODIF
102600     DISPLAY "TRANSACCIONES EN BAJA     : " WKS-TXN-BAJAS
102700     DISPLAY "TRANSACCIONES RECHAZADAS  : " WKS-TXN-RECHAZADOS
102800     DISPLAY "===========================================".
102900 600-ESTADISTICAS-E. EXIT.
103000
103100******************************************************************
103200*        REGRABADO DE LOS MAESTROS AL FINAL DE LA CORRIDA        *
103300******************************************************************
103400 400-REESCRIBE-MAESTROS SECTION.
103500     PERFORM 410-REGRABA-STUDENT
103600     PERFORM 420-REGRABA-SUBJECT
103700     PERFORM 430-REGRABA-MARK
103800     PERFORM 440-REGRABA-LABMARK
103900     PERFORM 450-REGRABA-ATTEND
104000     PERFORM 460-REGRABA-MASTATT
104100     PERFORM 470-REGRABA-GRADE.
104200 400-REESCRIBE-MAESTROS-E. EXIT.
104300
104400 410-REGRABA-STUDENT SECTION.
104500     CLOSE STUDENT-FILE
104600     OPEN OUTPUT STUDENT-FILE
104700     PERFORM 411-REGRABA-STUDENT-FILA THRU 411-REGRABA-STUDENT-FILA-E
104750         VARYING IDX-STU FROM 1 BY 1
104760         UNTIL IDX-STU > WKS-STU-OCCURS
105500     CLOSE STUDENT-FILE.
105600 410-REGRABA-STUDENT-E. EXIT.
105610
105620 411-REGRABA-STUDENT-FILA SECTION.
105630     MOVE TBL-STU-REG-NO (IDX-STU)       TO STU-REG-NO
105640     MOVE TBL-STU-ROLL-NO (IDX-STU)      TO STU-ROLL-NO
105650     MOVE TBL-STU-NAME (IDX-STU)         TO STU-NAME
105660     MOVE TBL-STU-PARENT-PHONE (IDX-STU) TO STU-PARENT-PHONE
105670     WRITE CAA-REG-ESTUDIANTE.
105680 411-REGRABA-STUDENT-FILA-E. EXIT.
105700
105800 420-REGRABA-SUBJECT SECTION.
105900     CLOSE SUBJECT-FILE
106000     OPEN OUTPUT SUBJECT-FILE
106100     PERFORM 421-REGRABA-SUBJECT-FILA THRU 421-REGRABA-SUBJECT-FILA-E
106150         VARYING IDX-SUB FROM 1 BY 1
106160         UNTIL IDX-SUB > WKS-SUB-OCCURS
107100     CLOSE SUBJECT-FILE.
107200 420-REGRABA-SUBJECT-E. EXIT.
107210
107220 421-REGRABA-SUBJECT-FILA SECTION.
107230     MOVE TBL-SUB-ID (IDX-SUB)             TO SUB-ID
107240     MOVE TBL-SUB-CODE (IDX-SUB)           TO SUB-CODE
107250     MOVE TBL-SUB-NAME (IDX-SUB)           TO SUB-NAME
107260     MOVE TBL-SUB-SEMESTER-ID (IDX-SUB)     TO SUB-SEMESTER-ID
107270     MOVE TBL-SUB-STAFF-NAME (IDX-SUB)      TO SUB-STAFF-NAME
107280     MOVE TBL-SUB-STAFF-PASSWORD (IDX-SUB)  TO SUB-STAFF-PASSWORD
107290     WRITE CAA-REG-MATERIA.
107295 421-REGRABA-SUBJECT-FILA-E. EXIT.
107300
107400 430-REGRABA-MARK SECTION.
107500     CLOSE MARK-FILE
107600     OPEN OUTPUT MARK-FILE
107700     PERFORM 431-REGRABA-MARK-FILA THRU 431-REGRABA-MARK-FILA-E
107750         VARYING IDX-MRK FROM 1 BY 1
107760         UNTIL IDX-MRK > WKS-MRK-OCCURS
108600     CLOSE MARK-FILE.
108700 430-REGRABA-MARK-E. EXIT.
108710
108720 431-REGRABA-MARK-FILA SECTION.
108730     MOVE TBL-MRK-STUDENT-REG-NO (IDX-MRK) TO MRK-STUDENT-REG-NO
108740     MOVE TBL-MRK-SUBJECT-ID (IDX-MRK)     TO MRK-SUBJECT-ID
108750     MOVE TBL-MRK-SEMESTER-ID (IDX-MRK)    TO MRK-SEMESTER-ID
108760     MOVE TBL-MRK-INTERNAL-ID (IDX-MRK)    TO MRK-INTERNAL-ID
108770     MOVE TBL-MRK-MARKS (IDX-MRK)          TO MRK-MARKS
108780     WRITE CAA-REG-NOTA.
108790 431-REGRABA-MARK-FILA-E. EXIT.
108800
108900 440-REGRABA-LABMARK SECTION.
109000     CLOSE LABMARK-FILE
109100     OPEN OUTPUT LABMARK-FILE
109200     PERFORM 441-REGRABA-LABMARK-FILA THRU 441-REGRABA-LABMARK-FILA-E
109250         VARYING IDX-LAB FROM 1 BY 1
109260         UNTIL IDX-LAB > WKS-LAB-OCCURS
110100     CLOSE LABMARK-FILE.
110200 440-REGRABA-LABMARK-E. EXIT.
110210
110220 441-REGRABA-LABMARK-FILA SECTION.
110230     MOVE TBL-LAB-STUDENT-REG-NO (IDX-LAB) TO LAB-STUDENT-REG-NO
110240     MOVE TBL-LAB-SUBJECT-ID (IDX-LAB)     TO LAB-SUBJECT-ID
110250     MOVE TBL-LAB-SEMESTER-ID (IDX-LAB)    TO LAB-SEMESTER-ID
110260     MOVE TBL-LAB-INTERNAL-ID (IDX-LAB)    TO LAB-INTERNAL-ID
110270     MOVE TBL-LAB-MARKS (IDX-LAB)          TO LAB-MARKS
110280     WRITE CAA-REG-NOTA-LAB.
110290 441-REGRABA-LABMARK-FILA-E. EXIT.
110300
110400 450-REGRABA-ATTEND SECTION.
110500     CLOSE ATTEND-FILE
110600     OPEN OUTPUT ATTEND-FILE
110700     PERFORM 451-REGRABA-ATTEND-FILA THRU 451-REGRABA-ATTEND-FILA-E
110750         VARYING IDX-ATT FROM 1 BY 1
110760         UNTIL IDX-ATT > WKS-ATT-OCCURS
111600     CLOSE ATTEND-FILE.
111700 450-REGRABA-ATTEND-E. EXIT.
111710
111720 451-REGRABA-ATTEND-FILA SECTION.
111730     MOVE TBL-ATT-STUDENT-REG-NO (IDX-ATT) TO ATT-STUDENT-REG-NO
111740     MOVE TBL-ATT-SUBJECT-ID (IDX-ATT)     TO ATT-SUBJECT-ID
111750     MOVE TBL-ATT-SEMESTER-ID (IDX-ATT)    TO ATT-SEMESTER-ID
111760     MOVE TBL-ATT-INTERNAL-ID (IDX-ATT)    TO ATT-INTERNAL-ID
111770     MOVE TBL-ATT-PERCENTAGE (IDX-ATT)     TO ATT-PERCENTAGE
111780     WRITE CAA-REG-ASISTENCIA.
111790 451-REGRABA-ATTEND-FILA-E. EXIT.
111800
111900 460-REGRABA-MASTATT SECTION.
112000     CLOSE MASTATT-FILE
112100     OPEN OUTPUT MASTATT-FILE
112200     PERFORM 461-REGRABA-MASTATT-FILA THRU 461-REGRABA-MASTATT-FILA-E
112250         VARYING IDX-MAT FROM 1 BY 1
112260         UNTIL IDX-MAT > WKS-MAT-OCCURS
113000     CLOSE MASTATT-FILE.
113100 460-REGRABA-MASTATT-E. EXIT.
113110
113120 461-REGRABA-MASTATT-FILA SECTION.
113130     MOVE TBL-MAT-STUDENT-REG-NO (IDX-MAT) TO MAT-STUDENT-REG-NO
113140     MOVE TBL-MAT-SEMESTER-ID (IDX-MAT)    TO MAT-SEMESTER-ID
113150     MOVE TBL-MAT-INTERNAL-ID (IDX-MAT)    TO MAT-INTERNAL-ID
113160     MOVE TBL-MAT-PERCENTAGE (IDX-MAT)     TO MAT-PERCENTAGE
113170     WRITE CAA-REG-ASIST-MAESTRA.
113180 461-REGRABA-MASTATT-FILA-E. EXIT.
113200
113300 470-REGRABA-GRADE SECTION.
113400     CLOSE GRADE-FILE
113500     OPEN OUTPUT GRADE-FILE
113600     PERFORM 471-REGRABA-GRADE-FILA THRU 471-REGRABA-GRADE-FILA-E
113650         VARYING IDX-GRD FROM 1 BY 1
113660         UNTIL IDX-GRD > WKS-GRD-OCCURS
113700     CLOSE GRADE-FILE.
115400 470-REGRABA-GRADE-E. EXIT.
115410
115420 471-REGRABA-GRADE-FILA SECTION.
115430     MOVE TBL-GRD-STUDENT-REG-NO (IDX-GRD) TO GRD-STUDENT-REG-NO
115440     MOVE TBL-GRD-SEMESTER-ID (IDX-GRD)    TO GRD-SEMESTER-ID
115450     MOVE TBL-GRD-SUBJECT-COUNT (IDX-GRD)  TO GRD-SUBJECT-COUNT
115460     MOVE TBL-GRD-ENTRY (IDX-GRD 1)        TO GRD-ENTRY (1)
115465     MOVE TBL-GRD-ENTRY (IDX-GRD 2)        TO GRD-ENTRY (2)
115470     MOVE TBL-GRD-ENTRY (IDX-GRD 3)        TO GRD-ENTRY (3)
115475     MOVE TBL-GRD-ENTRY (IDX-GRD 4)        TO GRD-ENTRY (4)
115480     MOVE TBL-GRD-ENTRY (IDX-GRD 5)        TO GRD-ENTRY (5)
115485     MOVE TBL-GRD-ENTRY (IDX-GRD 6)        TO GRD-ENTRY (6)
115490     MOVE TBL-GRD-ENTRY (IDX-GRD 7)        TO GRD-ENTRY (7)
115492     MOVE TBL-GRD-ENTRY (IDX-GRD 8)        TO GRD-ENTRY (8)
115494     MOVE TBL-GRD-ENTRY (IDX-GRD 9)        TO GRD-ENTRY (9)
115496     MOVE TBL-GRD-ENTRY (IDX-GRD 10)       TO GRD-ENTRY (10)
115498     WRITE CAA-REG-NOTA-SEM.
115499 471-REGRABA-GRADE-FILA-E. EXIT.
115500
115600 900-CIERRA-ARCHIVOS SECTION.
115700     CLOSE STUDENT-FILE SUBJECT-FILE MARK-FILE LABMARK-FILE
115800           ATTEND-FILE MASTATT-FILE GRADE-FILE TXN-FILE
115900           ERRLOG-FILE.
116000 900-CIERRA-ARCHIVOS-E. EXIT.
