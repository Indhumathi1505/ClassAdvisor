000100******************************************************************
000200* FECHA       : 25/11/1992                                       *
000300* PROGRAMADOR : R. D. LOPEZ VENTURA                              *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : CAAM0030                                         *
000600* TIPO        : BATCH (CONSULTA POR SYSIN)                       *
000700* DESCRIPCION : CONSULTA DE NOTAS DE SEMESTRE DE UN ESTUDIANTE.  *
000800*             : CARGA EN MEMORIA EL ARCHIVO DE NOTAS DE SEMESTRE *
000900*             : (GRADE-FILE) Y RECIBE POR SYSIN UNA PETICION DE  *
001000*             : BUSQUEDA (NUMERO DE REGISTRO); LISTA LAS NOTAS   *
001100*             : DEL ESTUDIANTE EN ORDEN ASCENDENTE DE SEMESTRE.  *
001200*             : LA CADENA "FIN" DETIENE LA CORRIDA.              *
001300* ARCHIVOS    : GRADE (I)                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    CAAM0030.
001800 AUTHOR.        R. D. LOPEZ VENTURA.
001900 INSTALLATION.  DEPARTAMENTO DE REGISTRO ACADEMICO.
002000 DATE-WRITTEN.  25/11/1992.
002100 DATE-COMPILED.
002200 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002300                REGISTRO ACADEMICO.
002400******************************************************************
002500*                    H I S T O R I A L   D E   C A M B I O S     *
002600*-----------------------------------------------------------------
002700* FECHA       INIC  TICKET     DESCRIPCION
002800* 25/11/1992  RDL   EDU35-11   CREACION ORIGINAL, CONSULTA POR
002900*                              SYSIN CON SENTINELA "FIN"
003000* 17/04/1993  RDL   EDU35-13B  SALIDA ORDENADA POR SEMESTRE
003100*                              ASCENDENTE (TABLA DE 8 POSICIONES)
003200* 11/11/1993  JCM   EDU35-17   MENSAJE "NO GRADES" PARA REGISTRO
003300*                              SIN NOTAS DE SEMESTRE
003400* 30/06/1998  JCM   EDU35-31   REVISION DE SIGLO (AAAA), SIN
003500*                              HALLAZGOS EN ESTE PROGRAMA (NO
003600*                              MANEJA FECHAS)
003700* 18/01/1999  JCM   EDU35-33   PRUEBAS DE REGRESION Y2K, SIN
003800*                              HALLAZGOS ADICIONALES
003900* 08/02/2000  MFG   EDU35-36   SE LIMITA EL NUMERO DE SEMESTRES
004000*                              DE LA TABLA DE BUSQUEDA A
004100*                              CFG-SEMESTERS EN LUGAR DE FIJO
004200* 14/06/2005  RDL   EDU35-46   AJUSTE DE FORMATO EN EL DETALLE
004300*                              DE SALIDA POR CONSOLA
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT GRADE-FILE      ASSIGN TO GRADE
005200                            ORGANIZATION LINE SEQUENTIAL
005300                            FILE STATUS  IS FS-GRADE.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  GRADE-FILE.
005700     COPY CAAGRD.
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000*               VARIABLES DE FILE STATUS (ARCHIVO PS)            *
006100******************************************************************
006200 01  WKS-FILE-STATUS.
006300     02  FS-GRADE                    PIC 9(02) VALUE ZEROS.
006400     02  FILLER                      PIC X(02) VALUE SPACES.
006500 COPY CAACFG.
006600 COPY CAADAT.
006700******************************************************************
006800*  AREA DE PETICION DE BUSQUEDA POR SYSIN (REDEFINIDA PARA EL     *
006900*  SENTINELA "FIN" QUE DETIENE LA CORRIDA)                       *
007000******************************************************************
007100 01  WKS-ENTRADA-BUSQUEDA.
007200     02  WKS-REG-NO-BUSQUEDA          PIC X(12).
007300 01  WKS-END-PROGRAM REDEFINES WKS-ENTRADA-BUSQUEDA.
007400     02  WKS-FIN-LITERAL              PIC X(03).
007500         88  WKS-END                          VALUE "FIN".
007600     02  FILLER                       PIC X(09).
007700******************************************************************
007800*  LINEA GENERICA DE SALIDA POR CONSOLA (ZONA DE ROTULO Y ZONA   *
007900*  DE DATO, PARA CENTRAR EL DETALLE EN LOS REPORTES DE CONSULTA) *
008000******************************************************************
008100 01  WKS-LINEA-RPT.
008200     02  WKS-LINEA-RPT-ROTULO         PIC X(20) VALUE SPACES.
008300     02  WKS-LINEA-RPT-DATO           PIC X(60) VALUE SPACES.
008400 01  WKS-LINEA-RPT-R REDEFINES WKS-LINEA-RPT.
008500     02  FILLER                       PIC X(80).
008600******************************************************************
008700*         AREAS DE TRABAJO Y CONTADORES DE LA CORRIDA            *
008800******************************************************************
008900 77  WKS-ALGUNA-NOTA                  PIC 9(01) VALUE ZERO.
009000     88  HAY-NOTAS-DEL-ESTUDIANTE              VALUE 1.
009100 77  WKS-SEM-IDX                      PIC 9(02) COMP VALUE ZERO.
009200 77  WKS-ENT-IDX                      PIC 9(02) COMP VALUE ZERO.
009300 77  WKS-CONSULTAS-TOTAL              PIC 9(06) COMP VALUE ZERO.
009400 01  WKS-SEM-ENCONTRADO OCCURS 8 TIMES PIC 9(01) VALUE ZERO.
009500 01  WKS-SEM-APUNTADOR  OCCURS 8 TIMES PIC 9(04) COMP VALUE ZERO.
009600******************************************************************
009700*      ALMACEN EN MEMORIA DE NOTAS DE SEMESTRE (TABLA GR)        *
009800******************************************************************
009900 77  WKS-GRD-OCCURS                   PIC 9(04) COMP VALUE ZERO.
010000 01  WKS-TABLA-GRD.
010100     02  FILLER                       PIC X(04) VALUE SPACES.
010200     02  TBL-GRD OCCURS 1 TO 1000 TIMES
010300                 DEPENDING ON WKS-GRD-OCCURS
010400                 INDEXED BY IDX-GRD.
010500         03  TBL-GRD-STUDENT-REG-NO   PIC X(12).
010600         03  TBL-GRD-SEMESTER-ID      PIC 9(02).
010700         03  TBL-GRD-SUBJECT-COUNT    PIC 9(02).
010800         03  TBL-GRD-ENTRY OCCURS 10 TIMES
010900                     INDEXED BY IDX-GRD-ENT.
011000             04  TBL-GRD-SUBJECT-CODE PIC X(10).
011100             04  TBL-GRD-GRADE        PIC X(02).
011200 PROCEDURE DIVISION.
011300******************************************************************
011400*               S E C C I O N    P R I N C I P A L               *
011500******************************************************************
011600 000-PRINCIPAL SECTION.
011700     PERFORM 100-ABRIR-ARCHIVOS
011800     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
011900     PERFORM 300-ACEPTAR-DATOS-Y-BUSQUEDA
012000     PERFORM 600-ESTADISTICAS
012100     PERFORM 900-CIERRA-ARCHIVOS
012200     STOP RUN.
012300 000-PRINCIPAL-E. EXIT.
012400
012500 100-ABRIR-ARCHIVOS SECTION.
012600     OPEN INPUT GRADE-FILE
012700     IF FS-GRADE NOT = 0
012800        DISPLAY "=========================================="
012900                UPON CONSOLE
013000        DISPLAY "  >>> ERROR AL ABRIR ARCHIVOS CAAM0030 <<<"
013100                UPON CONSOLE
013200        DISPLAY "=========================================="
013300                UPON CONSOLE
013400        MOVE 91 TO RETURN-CODE
013500        STOP RUN
013600     END-IF.
013700 100-ABRIR-ARCHIVOS-E. EXIT.
013800
013900 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
014000     PERFORM 210-CARGA-GRADE.
014100 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
014200
014300 210-CARGA-GRADE SECTION.
014400     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
014500     END-READ
014600     PERFORM 211-CARGA-GRADE-FILA THRU 211-CARGA-GRADE-FILA-E
014650         UNTIL END-OF-GRADE-FILE.
014700 210-CARGA-GRADE-E. EXIT.
014750
014800 211-CARGA-GRADE-FILA SECTION.
014850     ADD 1 TO WKS-GRD-OCCURS
014900     SET IDX-GRD TO WKS-GRD-OCCURS
014950     MOVE GRD-STUDENT-REG-NO TO TBL-GRD-STUDENT-REG-NO (IDX-GRD)
015000     MOVE GRD-SEMESTER-ID    TO TBL-GRD-SEMESTER-ID (IDX-GRD)
015050     MOVE GRD-SUBJECT-COUNT  TO TBL-GRD-SUBJECT-COUNT (IDX-GRD)
015100     MOVE GRD-ENTRY (1)      TO TBL-GRD-ENTRY (IDX-GRD 1)
015150     MOVE GRD-ENTRY (2)      TO TBL-GRD-ENTRY (IDX-GRD 2)
015200     MOVE GRD-ENTRY (3)      TO TBL-GRD-ENTRY (IDX-GRD 3)
015250     MOVE GRD-ENTRY (4)      TO TBL-GRD-ENTRY (IDX-GRD 4)
015300     MOVE GRD-ENTRY (5)      TO TBL-GRD-ENTRY (IDX-GRD 5)
015350     MOVE GRD-ENTRY (6)      TO TBL-GRD-ENTRY (IDX-GRD 6)
015400     MOVE GRD-ENTRY (7)      TO TBL-GRD-ENTRY (IDX-GRD 7)
015450     MOVE GRD-ENTRY (8)      TO TBL-GRD-ENTRY (IDX-GRD 8)
015500     MOVE GRD-ENTRY (9)      TO TBL-GRD-ENTRY (IDX-GRD 9)
015550     MOVE GRD-ENTRY (10)     TO TBL-GRD-ENTRY (IDX-GRD 10)
015600     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
015650     END-READ.
015700 211-CARGA-GRADE-FILA-E. EXIT.
016500
016700******************************************************************
016800*     CICLO DE ACEPTACION DE PETICIONES POR SYSIN (CONSOLA)      *
016900******************************************************************
017000 300-ACEPTAR-DATOS-Y-BUSQUEDA SECTION.
017100     DISPLAY "CAAM0030 - CONSULTA DE NOTAS DE SEMESTRE"
017200             UPON CONSOLE
017300     DISPLAY "INGRESE NUMERO DE REGISTRO, O 'FIN' PARA TERMINAR"
017400             UPON CONSOLE
017500     ACCEPT WKS-ENTRADA-BUSQUEDA FROM SYSIN
017550     PERFORM 301-PROCESA-PETICION THRU 301-PROCESA-PETICION-E
017560         UNTIL WKS-END.
017600 300-ACEPTAR-DATOS-Y-BUSQUEDA-E. EXIT.
017650
017700 301-PROCESA-PETICION SECTION.
017750     ADD 1 TO WKS-CONSULTAS-TOTAL
017800     PERFORM 310-BUSCA-NOTAS-ESTUDIANTE
017900     PERFORM 320-IMPRIME-NOTAS
018000     DISPLAY "INGRESE NUMERO DE REGISTRO, O 'FIN' PARA TERMINAR"
018100             UPON CONSOLE
018200     ACCEPT WKS-ENTRADA-BUSQUEDA FROM SYSIN.
018250 301-PROCESA-PETICION-E. EXIT.
018300
018600******************************************************************
018700*  BUSQUEDA DE TODAS LAS NOTAS DE SEMESTRE DEL REGISTRO PEDIDO   *
018800******************************************************************
018900 310-BUSCA-NOTAS-ESTUDIANTE SECTION.
019000     MOVE 0 TO WKS-ALGUNA-NOTA
019050     PERFORM 311-LIMPIA-SEM-IDX THRU 311-LIMPIA-SEM-IDX-E
019060         VARYING WKS-SEM-IDX FROM 1 BY 1
019070         UNTIL WKS-SEM-IDX > CFG-SEMESTERS
019080     PERFORM 312-BUSCA-FILA-GRD THRU 312-BUSCA-FILA-GRD-E
019090         VARYING IDX-GRD FROM 1 BY 1
019095         UNTIL IDX-GRD > WKS-GRD-OCCURS.
020500 310-BUSCA-NOTAS-ESTUDIANTE-E. EXIT.
020550
020600 311-LIMPIA-SEM-IDX SECTION.
020620     MOVE 0 TO WKS-SEM-ENCONTRADO (WKS-SEM-IDX)
020640     MOVE 0 TO WKS-SEM-APUNTADOR (WKS-SEM-IDX).
020660 311-LIMPIA-SEM-IDX-E. EXIT.
020680
020690 312-BUSCA-FILA-GRD SECTION.
020700     IF TBL-GRD-STUDENT-REG-NO (IDX-GRD) = WKS-REG-NO-BUSQUEDA
020710        MOVE 1 TO WKS-SEM-ENCONTRADO (TBL-GRD-SEMESTER-ID (IDX-GRD))
020720        SET WKS-SEM-APUNTADOR (TBL-GRD-SEMESTER-ID (IDX-GRD))
020730            TO IDX-GRD
020740        MOVE 1 TO WKS-ALGUNA-NOTA
020750     END-IF.
020760 312-BUSCA-FILA-GRD-E. EXIT.
020770
020780******************************************************************
020790*   IMPRESION DE LAS NOTAS ENCONTRADAS, EN ORDEN DE SEMESTRE     *
020795******************************************************************
021000 320-IMPRIME-NOTAS SECTION.
021100     DISPLAY " "
021200     DISPLAY "========================================================"
021300     DISPLAY "  NOTAS DE SEMESTRE DEL REGISTRO : " WKS-REG-NO-BUSQUEDA
021350     DISPLAY "========================================================"
021400     IF NOT HAY-NOTAS-DEL-ESTUDIANTE
021500        MOVE SPACES TO WKS-LINEA-RPT
021600        MOVE "=> NO GRADES FOUND FOR THIS STUDENT" TO WKS-LINEA-RPT-DATO
021700        DISPLAY WKS-LINEA-RPT
021800     ELSE
021850        PERFORM 321-IMPRIME-SEM THRU 321-IMPRIME-SEM-E
021860            VARYING WKS-SEM-IDX FROM 1 BY 1
021870            UNTIL WKS-SEM-IDX > CFG-SEMESTERS
022600     END-IF
022700     DISPLAY "========================================================".
022800 320-IMPRIME-NOTAS-E. EXIT.
022820
022830 321-IMPRIME-SEM SECTION.
022840     IF WKS-SEM-ENCONTRADO (WKS-SEM-IDX) = 1
022850        SET IDX-GRD TO WKS-SEM-APUNTADOR (WKS-SEM-IDX)
022860        PERFORM 330-IMPRIME-FILA-SEMESTRE
022870     END-IF.
022880 321-IMPRIME-SEM-E. EXIT.
022890
023000******************************************************************
023100*  IMPRESION DE LAS ENTRADAS (MATERIA, NOTA) DE UN SEMESTRE       *
023200******************************************************************
023300 330-IMPRIME-FILA-SEMESTRE SECTION.
023350     PERFORM 331-IMPRIME-ENTRADA-NOTA THRU 331-IMPRIME-ENTRADA-NOTA-E
023360         VARYING WKS-ENT-IDX FROM 1 BY 1
023370         UNTIL WKS-ENT-IDX > TBL-GRD-SUBJECT-COUNT (IDX-GRD).
024000 330-IMPRIME-FILA-SEMESTRE-E. EXIT.
024020
024030 331-IMPRIME-ENTRADA-NOTA SECTION.
024040     DISPLAY "  SEM " WKS-SEM-IDX "  "
024050             TBL-GRD-SUBJECT-CODE (IDX-GRD WKS-ENT-IDX)
024060             "  "  TBL-GRD-GRADE (IDX-GRD WKS-ENT-IDX).
024070 331-IMPRIME-ENTRADA-NOTA-E. EXIT.
024080
024200 600-ESTADISTICAS SECTION.
024300     DISPLAY "==========================================="
024400     DISPLAY "   CAAM0030 - ESTADISTICAS DE CONSULTA      "
024500     DISPLAY "==========================================="
024600     DISPLAY "CONSULTAS ATENDIDAS       : " WKS-CONSULTAS-TOTAL
024700     DISPLAY "==========================================="
024800 600-ESTADISTICAS-E. EXIT.
024900
025000 900-CIERRA-ARCHIVOS SECTION.
025100     CLOSE GRADE-FILE.
025200 900-CIERRA-ARCHIVOS-E. EXIT.
