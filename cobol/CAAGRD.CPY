000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*      COPY CAAGRD -- NOTAS FINALES DE SEMESTRE (SEMESTER-GRADE)
000400*-----------------------------------------------------------------
000500* LLAVE NATURAL : GRD-STUDENT-REG-NO + GRD-SEMESTER-ID.
000600* UN REGISTRO POR ESTUDIANTE Y SEMESTRE, CON HASTA 10 PARES
000700* (MATERIA, NOTA).  ARCHIVO GRADE-FILE, LONGITUD DE REGISTRO 136
000800* ( 12 + 2 + 2 + 10 X 12 ).
000900*-----------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION
001100* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001200* 14/02/2024  EEDR (TICKET EDU35-04) SE AGREGA INDICE IDX-GRD-ENT
001210* 02/12/2024  HGV   (TICKET EDU35-55) SE REVIERTE RELLENO DE
001220*                              PRUEBA: LOS 136 BYTES DE GRADE-FILE
001230*                              SON TODOS DE NEGOCIO, SIN ESPACIO
001240*                              LIBRE PARA FILLER
001300******************************************************************
001400 01  CAA-REG-NOTA-SEM.
001500     88  END-OF-GRADE-FILE            VALUE HIGH-VALUES.
001600     02  GRD-STUDENT-REG-NO           PIC X(12).
001700     02  GRD-SEMESTER-ID              PIC 9(02).
001800     02  GRD-SUBJECT-COUNT            PIC 9(02).
001900     02  GRD-ENTRY OCCURS 10 TIMES INDEXED BY IDX-GRD-ENT.
002000         03  GRD-SUBJECT-CODE         PIC X(10).
002100         03  GRD-GRADE                PIC X(02).
