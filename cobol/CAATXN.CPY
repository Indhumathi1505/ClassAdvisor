000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*    COPY CAATXN -- TRANSACCION DE MANTENIMIENTO (TXN-FILE)
000400*-----------------------------------------------------------------
000500* TXN-ACTION  'A' = ALTA/ACTUALIZACION (UPSERT), 'D' = BAJA.
000600* TXN-TYPE    'ST' ESTUDIANTE, 'SU' MATERIA, 'MK' NOTA TEORIA,
000700*             'LM' NOTA LABORATORIO, 'AT' ASISTENCIA, 'MA'
000800*             ASISTENCIA MAESTRA.
000900* TXN-DATA    CARGA UTIL DE 96 POSICIONES, REDEFINIDA SEGUN
001000*             TXN-TYPE EN LAS 6 VISTAS DE ABAJO.  NOTA: LA
001100*             MATERIA (SUBJECT) OCUPA 102 POSICIONES EN SU
001200*             MAESTRO PERO SOLO HAY 96 DISPONIBLES AQUI, POR LO
001300*             QUE TXD-SUB-STAFF-PASSWORD SE TRANSPORTA A 14
001400*             POSICIONES EN LUGAR DE 20 (TICKET EDU35-02).
001500*-----------------------------------------------------------------
001600* FECHA       PROGRAMADOR            DESCRIPCION
001700* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001800* 11/02/2024  EEDR (TICKET EDU35-02) VISTAS REDEFINES POR TIPO
001900******************************************************************
002000 01  CAA-REG-TRANSACCION.
002100     02  TXN-ACTION                   PIC X(01).
002200         88  TXN-ES-ALTA                       VALUE 'A'.
002300         88  TXN-ES-BAJA                       VALUE 'D'.
002400     02  TXN-TYPE                     PIC X(02).
002500     02  TXN-DATA                     PIC X(96).
002600*---------------->   VISTA 'ST' -- ESTUDIANTE
002700 01  CAA-TXN-ESTUDIANTE REDEFINES CAA-REG-TRANSACCION.
002800     02  FILLER                       PIC X(03).
002900     02  TXD-STU-REG-NO               PIC X(12).
003000     02  TXD-STU-ROLL-NO              PIC X(08).
003100     02  TXD-STU-NAME                 PIC X(30).
003200     02  TXD-STU-PARENT-PHONE         PIC X(15).
003300     02  FILLER                       PIC X(31).
003400*---------------->   VISTA 'SU' -- MATERIA
003500 01  CAA-TXN-MATERIA REDEFINES CAA-REG-TRANSACCION.
003600     02  FILLER                       PIC X(03).
003700     02  TXD-SUB-ID                   PIC X(10).
003800     02  TXD-SUB-CODE                 PIC X(10).
003900     02  TXD-SUB-NAME                 PIC X(30).
004000     02  TXD-SUB-SEMESTER-ID          PIC 9(02).
004100     02  TXD-SUB-STAFF-NAME           PIC X(30).
004200     02  TXD-SUB-STAFF-PASSWORD       PIC X(14).
004300*---------------->   VISTA 'MK' -- NOTA DE TEORIA
004400 01  CAA-TXN-NOTA REDEFINES CAA-REG-TRANSACCION.
004500     02  FILLER                       PIC X(03).
004600     02  TXD-MRK-STUDENT-REG-NO       PIC X(12).
004700     02  TXD-MRK-SUBJECT-ID           PIC X(10).
004800     02  TXD-MRK-SEMESTER-ID          PIC 9(02).
004900     02  TXD-MRK-INTERNAL-ID          PIC 9(01).
005000     02  TXD-MRK-MARKS                PIC S9(03)V99.
005100     02  FILLER                       PIC X(66).
005200*---------------->   VISTA 'LM' -- NOTA DE LABORATORIO
005300 01  CAA-TXN-NOTA-LAB REDEFINES CAA-REG-TRANSACCION.
005400     02  FILLER                       PIC X(03).
005500     02  TXD-LAB-STUDENT-REG-NO       PIC X(12).
005600     02  TXD-LAB-SUBJECT-ID           PIC X(10).
005700     02  TXD-LAB-SEMESTER-ID          PIC 9(02).
005800     02  TXD-LAB-INTERNAL-ID          PIC 9(01).
005900     02  TXD-LAB-MARKS                PIC S9(03)V99.
006000     02  FILLER                       PIC X(66).
006100*---------------->   VISTA 'AT' -- ASISTENCIA POR MATERIA
006200 01  CAA-TXN-ASISTENCIA REDEFINES CAA-REG-TRANSACCION.
006300     02  FILLER                       PIC X(03).
006400     02  TXD-ATT-STUDENT-REG-NO       PIC X(12).
006500     02  TXD-ATT-SUBJECT-ID           PIC X(10).
006600     02  TXD-ATT-SEMESTER-ID          PIC 9(02).
006700     02  TXD-ATT-INTERNAL-ID          PIC 9(01).
006800     02  TXD-ATT-PERCENTAGE           PIC S9(03)V99.
006900     02  FILLER                       PIC X(66).
007000*---------------->   VISTA 'MA' -- ASISTENCIA MAESTRA
007100 01  CAA-TXN-ASIST-MAESTRA REDEFINES CAA-REG-TRANSACCION.
007200     02  FILLER                       PIC X(03).
007300     02  TXD-MAT-STUDENT-REG-NO       PIC X(12).
007400     02  TXD-MAT-SEMESTER-ID          PIC 9(02).
007500     02  TXD-MAT-INTERNAL-ID          PIC 9(01).
007600     02  TXD-MAT-PERCENTAGE           PIC S9(03)V99.
007700     02  FILLER                       PIC X(76).
