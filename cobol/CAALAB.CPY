000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*        COPY CAALAB -- NOTAS DE LABORATORIO (LAB-MARK-RECORD)
000400*-----------------------------------------------------------------
000500* LLAVE NATURAL : LAB-STUDENT-REG-NO + LAB-SUBJECT-ID +
000600*                 LAB-SEMESTER-ID + LAB-INTERNAL-ID.
000700* RANGO VALIDO DE LAB-MARKS : 0.00 A 100.00 (VER BUSINESS RULES).
000800* ARCHIVO LABMARK-FILE, LONGITUD DE REGISTRO 31.
000900*-----------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION
001100* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001200******************************************************************
001300 01  CAA-REG-NOTA-LAB.
001400     88  END-OF-LABMARK-FILE          VALUE HIGH-VALUES.
001500     02  LAB-STUDENT-REG-NO           PIC X(12).
001600     02  LAB-SUBJECT-ID               PIC X(10).
001700     02  LAB-SEMESTER-ID              PIC 9(02).
001800     02  LAB-INTERNAL-ID              PIC 9(01).
001900     02  LAB-MARKS                    PIC S9(03)V99.
002000     02  FILLER                       PIC X(01) VALUE SPACES.
