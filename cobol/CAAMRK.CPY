000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*          COPY CAAMRK -- NOTAS DE TEORIA (MARK-RECORD)
000400*-----------------------------------------------------------------
000500* LLAVE NATURAL : MRK-STUDENT-REG-NO + MRK-SUBJECT-ID +
000600*                 MRK-SEMESTER-ID + MRK-INTERNAL-ID.
000700* ARCHIVO MARK-FILE, LONGITUD DE REGISTRO 31 (30 DE NEGOCIO
000800* MAS 1 DE RELLENO PARA CRECIMIENTO FUTURO).
000900*-----------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION
001100* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001200******************************************************************
001300 01  CAA-REG-NOTA.
001400     88  END-OF-MARK-FILE             VALUE HIGH-VALUES.
001500     02  MRK-STUDENT-REG-NO           PIC X(12).
001600     02  MRK-SUBJECT-ID               PIC X(10).
001700     02  MRK-SEMESTER-ID              PIC 9(02).
001800     02  MRK-INTERNAL-ID              PIC 9(01).
001900     02  MRK-MARKS                    PIC S9(03)V99.
002000     02  FILLER                       PIC X(01) VALUE SPACES.
