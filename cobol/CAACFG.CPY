000100******************************************************************
000200*               A P L I C A C I O N :  E D U C A C I O N
000300*        COPY CAACFG -- CONSTANTES DE CONFIGURACION DEL PENSUM
000400*-----------------------------------------------------------------
000500* ESTA COPY CONTIENE LOS VALORES FIJOS DEL PENSUM DE LA CARRERA:
000600* AÑOS DE DURACION, SEMESTRES TOTALES Y CICLOS DE EVALUACION
000700* PARCIAL POR SEMESTRE.  SE INCLUYE EN TODOS LOS PROGRAMAS QUE
000800* VALIDAN SEMESTRE (1-8) O CICLO PARCIAL (1-2).
000900*-----------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION
001100* 09/02/2024  EEDR (TICKET EDU35-01) CREACION ORIGINAL DE LA COPY
001200******************************************************************
001300 01  CAA-CONFIG-CONSTANTES.
001400     02  CFG-YEARS                   PIC 9(02) VALUE 4.
001500     02  CFG-SEMESTERS                PIC 9(02) VALUE 8.
001600     02  CFG-INTERNALS-PER-SEM        PIC 9(02) VALUE 2.
001700     02  FILLER                       PIC X(02) VALUE SPACES.
