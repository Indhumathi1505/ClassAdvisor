000100******************************************************************
000200* FECHA       : 09/06/1992                                       *
000300* PROGRAMADOR : J. C. MEJIA SOSA                                 *
000400* APLICACION  : EDUCACION                                        *
000500* PROGRAMA    : CAAM0020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : INGESTA DE LA HOJA DE NOTAS DE FIN DE SEMESTRE.  *
000800*             : VALIDA CADA FILA (REGISTRO, CODIGO DE MATERIA,   *
000900*             : NOTA) CONTRA LOS MAESTROS DE ESTUDIANTE Y        *
001000*             : MATERIA Y CONTRA LA LISTA DE NOTAS VALIDAS, Y    *
001100*             : ACTUALIZA EL REGISTRO DE NOTAS DE SEMESTRE       *
001200*             : (GRADE-FILE) DEL ESTUDIANTE CON EL PAR (CODIGO,  *
001300*             : NOTA).  EL SEMESTRE DE LA CORRIDA SE RECIBE POR  *
001400*             : CONSOLA (PARAMETRO DE CORRIDA).                  *
001500* ARCHIVOS    : STUDENT, SUBJECT (I), GRADE (I-O), GRADESHEET    *
001600*             : (I), ERRLOG (O)                                  *
001700* PROGRAMA(S) : NO APLICA                                        *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    CAAM0020.
002100 AUTHOR.        J. C. MEJIA SOSA.
002200 INSTALLATION.  DEPARTAMENTO DE REGISTRO ACADEMICO.
002300 DATE-WRITTEN.  09/06/1992.
002400 DATE-COMPILED.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE
002600                REGISTRO ACADEMICO.
002700******************************************************************
002800*                    H I S T O R I A L   D E   C A M B I O S     *
002900*-----------------------------------------------------------------
003000* FECHA       INIC  TICKET     DESCRIPCION
003100* 09/06/1992  JCM   EDU35-10   CREACION ORIGINAL, CARGA DE HOJA
003200*                              DE NOTAS DE UN SOLO SEMESTRE
003300* 14/01/1993  RDL   EDU35-13   VALIDACION DE NOTA CONTRA LISTA
003400*                              DE NOTAS PERMITIDAS (TABLA FIJA)
003500* 09/08/1993  RDL   EDU35-15   VALIDACION DE MATERIA CONTRA EL
003600*                              SEMESTRE DE LA CORRIDA
003700* 22/02/1994  MFG   EDU35-20   SE REESCRIBE COMO UPSERT IDEMPO-
003800*                              TENTE SOBRE GRADE-FILE EXISTENTE
003900*                              (ANTES SOLO CREABA, NUNCA LEIA)
004000* 19/10/1994  MFG   EDU35-22   CONTROL DE DESBORDE: 10 MATERIAS
004100*                              MAXIMO POR NOTA DE SEMESTRE
004200* 03/05/1995  RDL   EDU35-26   CONTEO SEPARADO DE REGISTROS DE
004300*                              NOTA CREADOS VS ACTUALIZADOS
004400* 30/06/1998  JCM   EDU35-31   REVISION DE SIGLO (AAAA) EN AREA
004500*                              DE FECHA DE CORRIDA CAADAT, SIN
004600*                              HALLAZGOS EN ESTE PROGRAMA
004700* 18/01/1999  JCM   EDU35-33   PRUEBAS DE REGRESION Y2K, SIN
004800*                              HALLAZGOS ADICIONALES
004900* 14/03/2002  MFG   EDU35-40   CORRECCION: LA MATERIA SE VALIDA
005000*                              POR SUB-CODE, NO POR SUB-ID
006100* 27/09/2004  RDL   EDU35-44   AJUSTE MENOR A MENSAJES DE ERRLOG
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT STUDENT-FILE    ASSIGN TO STUDENT
007000                            ORGANIZATION LINE SEQUENTIAL
007100                            FILE STATUS  IS FS-STUDENT.
007200     SELECT SUBJECT-FILE    ASSIGN TO SUBJECT
007300                            ORGANIZATION LINE SEQUENTIAL
007400                            FILE STATUS  IS FS-SUBJECT.
007500     SELECT GRADE-FILE      ASSIGN TO GRADE
007600                            ORGANIZATION LINE SEQUENTIAL
007700                            FILE STATUS  IS FS-GRADE.
007800     SELECT GRADESHEET-FILE ASSIGN TO GRADESHT
007900                            ORGANIZATION LINE SEQUENTIAL
008000                            FILE STATUS  IS FS-GRDSHT.
008100     SELECT ERRLOG-FILE     ASSIGN TO ERRLOG
008200                            ORGANIZATION LINE SEQUENTIAL
008300                            FILE STATUS  IS FS-ERRLOG.
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  STUDENT-FILE.
008700     COPY CAASTU.
008800 FD  SUBJECT-FILE.
008900     COPY CAASUB.
009000 FD  GRADE-FILE.
009100     COPY CAAGRD.
009200 FD  GRADESHEET-FILE.
009300     COPY CAAGSH.
009400 FD  ERRLOG-FILE.
009500 01  REG-ERRLOG                       PIC X(132).
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*               VARIABLES DE FILE STATUS (ARCHIVOS PS)           *
009900******************************************************************
010000 01  WKS-FILE-STATUS.
010100     02  FS-STUDENT                   PIC 9(02) VALUE ZEROS.
010200     02  FS-SUBJECT                   PIC 9(02) VALUE ZEROS.
010300     02  FS-GRADE                     PIC 9(02) VALUE ZEROS.
010400     02  FS-GRDSHT                    PIC 9(02) VALUE ZEROS.
010500     02  FS-ERRLOG                    PIC 9(02) VALUE ZEROS.
010600     02  FILLER                       PIC X(02) VALUE SPACES.
010700 COPY CAACFG.
010800 COPY CAADAT.
010900******************************************************************
011000*      TABLA FIJA DE NOTAS VALIDAS (VISTA PLANA Y VISTA OCCURS)  *
011100******************************************************************
011200 01  WKS-TABLA-GRADOS-VALOR.
011300     02  FILLER                       PIC X(18)
011400                 VALUE 'O A+A B+B C U UAW '.
011500 01  WKS-TABLA-GRADOS REDEFINES WKS-TABLA-GRADOS-VALOR.
011600     02  WKS-GRADO-VALIDO             PIC X(02) OCCURS 9 TIMES.
011700******************************************************************
011800*     LLAVE COMPUESTA DE BUSQUEDA DE NOTA DE SEMESTRE (GRD)      *
011900*     (VISTA POR COMPONENTES Y VISTA PLANA PARA AUDITORIA)       *
012000******************************************************************
012100 01  WKS-LLAVE-GRD-BUSQUEDA.
012200     02  WKS-LLAVE-GRD-REG-NO         PIC X(12).
012300     02  WKS-LLAVE-GRD-SEMESTER       PIC 9(02).
012400 01  WKS-LLAVE-GRD-R REDEFINES WKS-LLAVE-GRD-BUSQUEDA.
012500     02  WKS-LLAVE-GRD-COMPUESTA      PIC X(14).
012600******************************************************************
012700*         AREAS DE TRABAJO Y CONTADORES DE LA CORRIDA            *
012800******************************************************************
012900 77  WKS-RUN-SEMESTER                 PIC 9(02) VALUE ZERO.
013000 77  WKS-FIN-GRDSHT                   PIC 9(01) VALUE ZERO.
013100     88  FIN-GRDSHT                             VALUE 1.
013200 77  WKS-ENCONTRADO                   PIC 9(01) VALUE ZERO.
013300     88  REGISTRO-ENCONTRADO                    VALUE 1.
013400 77  WKS-VALIDO                       PIC 9(01) VALUE ZERO.
013500     88  FILA-VALIDA                            VALUE 1.
013600 77  WKS-IDX-GRADO                    PIC 9(02) COMP VALUE ZERO.
013700 77  WKS-IDX-ENTRADA                  PIC 9(02) COMP VALUE ZERO.
013800 77  WKS-FILAS-LEIDAS                 PIC 9(06) COMP VALUE ZERO.
013900 77  WKS-FILAS-APLICADAS              PIC 9(06) COMP VALUE ZERO.
014000 77  WKS-FILAS-RECHAZADAS             PIC 9(06) COMP VALUE ZERO.
014100 77  WKS-GRD-CREADOS                  PIC 9(06) COMP VALUE ZERO.
014200 77  WKS-GRD-ACTUALIZ                 PIC 9(06) COMP VALUE ZERO.
014300 01  WKS-MOTIVO-RECHAZO               PIC X(40) VALUE SPACES.
014400 01  WKS-IMAGEN-FILA                  PIC X(24) VALUE SPACES.
014500******************************************************************
014600*      ALMACEN EN MEMORIA DE ESTUDIANTES (SOLO LLAVE)            *
014700******************************************************************
014800 77  WKS-STU-OCCURS                   PIC 9(04) COMP VALUE ZERO.
014900 01  WKS-TABLA-STU.
015000     02  FILLER                       PIC X(04) VALUE SPACES.
015100     02  TBL-STU OCCURS 1 TO 1000 TIMES
015200                 DEPENDING ON WKS-STU-OCCURS
015300                 INDEXED BY IDX-STU.
015400         03  TBL-STU-REG-NO           PIC X(12).
015500******************************************************************
015600*    ALMACEN EN MEMORIA DE MATERIAS (CODIGO Y SEMESTRE)          *
015700******************************************************************
015800 77  WKS-SUB-OCCURS                   PIC 9(04) COMP VALUE ZERO.
015900 01  WKS-TABLA-SUB.
016000     02  FILLER                       PIC X(04) VALUE SPACES.
016100     02  TBL-SUB OCCURS 1 TO 500 TIMES
016200                 DEPENDING ON WKS-SUB-OCCURS
016300                 INDEXED BY IDX-SUB.
016400         03  TBL-SUB-CODE             PIC X(10).
016500         03  TBL-SUB-SEMESTER-ID      PIC 9(02).
016600******************************************************************
016700*      ALMACEN EN MEMORIA DE NOTAS DE SEMESTRE (TABLA GR)        *
016800******************************************************************
016900 77  WKS-GRD-OCCURS                   PIC 9(04) COMP VALUE ZERO.
017000 01  WKS-TABLA-GRD.
017100     02  FILLER                       PIC X(04) VALUE SPACES.
017200     02  TBL-GRD OCCURS 1 TO 1000 TIMES
017300                 DEPENDING ON WKS-GRD-OCCURS
017400                 INDEXED BY IDX-GRD.
017500         03  TBL-GRD-STUDENT-REG-NO   PIC X(12).
017600         03  TBL-GRD-SEMESTER-ID      PIC 9(02).
017700         03  TBL-GRD-SUBJECT-COUNT    PIC 9(02).
017800         03  TBL-GRD-TOCADO-CORRIDA   PIC X(01).
017900         03  TBL-GRD-ENTRY OCCURS 10 TIMES
018000                     INDEXED BY IDX-GRD-ENT.
018100             04  TBL-GRD-SUBJECT-CODE PIC X(10).
018200             04  TBL-GRD-GRADE        PIC X(02).
018300 PROCEDURE DIVISION.
018400******************************************************************
018500*               S E C C I O N    P R I N C I P A L               *
018600******************************************************************
018700 000-PRINCIPAL SECTION.
018800     PERFORM 100-ABRIR-ARCHIVOS
018900     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
019000     PERFORM 300-PROCESA-HOJA-NOTAS UNTIL FIN-GRDSHT
019100     PERFORM 400-REESCRIBE-GRADE
019200     PERFORM 600-ESTADISTICAS
019300     PERFORM 900-CIERRA-ARCHIVOS
019400     STOP RUN.
019500 000-PRINCIPAL-E. EXIT.
019600
019700 100-ABRIR-ARCHIVOS SECTION.
019800     ACCEPT CAA-FECHA-TRABAJO FROM DATE YYYYMMDD
019900     DISPLAY "CAAM0020 - INGESTE DE HOJA DE NOTAS" UPON CONSOLE
020000     DISPLAY "INGRESE SEMESTRE DE LA CORRIDA (01-08): "
020100             UPON CONSOLE
020200     ACCEPT WKS-RUN-SEMESTER FROM CONSOLE
020300     OPEN INPUT  STUDENT-FILE SUBJECT-FILE GRADE-FILE
020400                 GRADESHEET-FILE
020500          OUTPUT ERRLOG-FILE
020600     IF FS-STUDENT NOT = 0 OR FS-SUBJECT NOT = 0 OR
020700        FS-GRADE   NOT = 0 OR FS-GRDSHT  NOT = 0 OR
020800        FS-ERRLOG  NOT = 0
020900        DISPLAY "=========================================="
021000                UPON CONSOLE
021100        DISPLAY "  >>> ERROR AL ABRIR ARCHIVOS CAAM0020 <<<"
021200                UPON CONSOLE
021300        DISPLAY "=========================================="
021400                UPON CONSOLE
021500        MOVE 91 TO RETURN-CODE
021600        PERFORM 900-CIERRA-ARCHIVOS
021700        STOP RUN
021800     END-IF.
021900 100-ABRIR-ARCHIVOS-E. EXIT.
022000
022100******************************************************************
022200*  CARGA DE MAESTROS Y DE LAS NOTAS DE SEMESTRE YA EXISTENTES    *
022300******************************************************************
022400 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
022500     PERFORM 210-CARGA-STUDENT
022600     PERFORM 220-CARGA-SUBJECT
022700     PERFORM 230-CARGA-GRADE.
022800 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
022900
023000 210-CARGA-STUDENT SECTION.
023100     READ STUDENT-FILE AT END SET END-OF-STUDENT-FILE TO TRUE
023200     END-READ
023210     PERFORM 211-CARGA-STUDENT-FILA THRU 211-CARGA-STUDENT-FILA-E
023220         UNTIL END-OF-STUDENT-FILE.
024000 210-CARGA-STUDENT-E. EXIT.
024020
024040 211-CARGA-STUDENT-FILA SECTION.
024050     ADD 1 TO WKS-STU-OCCURS
024060     SET IDX-STU TO WKS-STU-OCCURS
024070     MOVE STU-REG-NO TO TBL-STU-REG-NO (IDX-STU)
024080     READ STUDENT-FILE AT END SET END-OF-STUDENT-FILE TO TRUE
024090     END-READ.
024095 211-CARGA-STUDENT-FILA-E. EXIT.
024100
024200 220-CARGA-SUBJECT SECTION.
024300     READ SUBJECT-FILE AT END SET END-OF-SUBJECT-FILE TO TRUE
024400     END-READ
024410     PERFORM 221-CARGA-SUBJECT-FILA THRU 221-CARGA-SUBJECT-FILA-E
024420         UNTIL END-OF-SUBJECT-FILE.
025300 220-CARGA-SUBJECT-E. EXIT.
025320
025340 221-CARGA-SUBJECT-FILA SECTION.
025350     ADD 1 TO WKS-SUB-OCCURS
025360     SET IDX-SUB TO WKS-SUB-OCCURS
025370     MOVE SUB-CODE        TO TBL-SUB-CODE (IDX-SUB)
025380     MOVE SUB-SEMESTER-ID TO TBL-SUB-SEMESTER-ID (IDX-SUB)
025390     READ SUBJECT-FILE AT END SET END-OF-SUBJECT-FILE TO TRUE
025395     END-READ.
025398 221-CARGA-SUBJECT-FILA-E. EXIT.
025400
025500 230-CARGA-GRADE SECTION.
025600     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
025700     END-READ
025710     PERFORM 231-CARGA-GRADE-FILA THRU 231-CARGA-GRADE-FILA-E
025720         UNTIL END-OF-GRADE-FILE.
027800 230-CARGA-GRADE-E. EXIT.
027820
027840 231-CARGA-GRADE-FILA SECTION.
027850     ADD 1 TO WKS-GRD-OCCURS
027855     SET IDX-GRD TO WKS-GRD-OCCURS
027860     MOVE GRD-STUDENT-REG-NO TO TBL-GRD-STUDENT-REG-NO (IDX-GRD)
027865     MOVE GRD-SEMESTER-ID    TO TBL-GRD-SEMESTER-ID (IDX-GRD)
027870     MOVE GRD-SUBJECT-COUNT  TO TBL-GRD-SUBJECT-COUNT (IDX-GRD)
027875     MOVE SPACE              TO TBL-GRD-TOCADO-CORRIDA (IDX-GRD)
027880     MOVE GRD-ENTRY (1)      TO TBL-GRD-ENTRY (IDX-GRD 1)
027882     MOVE GRD-ENTRY (2)      TO TBL-GRD-ENTRY (IDX-GRD 2)
027884     MOVE GRD-ENTRY (3)      TO TBL-GRD-ENTRY (IDX-GRD 3)
027886     MOVE GRD-ENTRY (4)      TO TBL-GRD-ENTRY (IDX-GRD 4)
027888     MOVE GRD-ENTRY (5)      TO TBL-GRD-ENTRY (IDX-GRD 5)
027890     MOVE GRD-ENTRY (6)      TO TBL-GRD-ENTRY (IDX-GRD 6)
027892     MOVE GRD-ENTRY (7)      TO TBL-GRD-ENTRY (IDX-GRD 7)
027894     MOVE GRD-ENTRY (8)      TO TBL-GRD-ENTRY (IDX-GRD 8)
027896     MOVE GRD-ENTRY (9)      TO TBL-GRD-ENTRY (IDX-GRD 9)
027898     MOVE GRD-ENTRY (10)     TO TBL-GRD-ENTRY (IDX-GRD 10)
027899     READ GRADE-FILE AT END SET END-OF-GRADE-FILE TO TRUE
027900     END-READ.
027905 231-CARGA-GRADE-FILA-E. EXIT.
027910
028000******************************************************************
028100*          LECTURA Y VALIDACION DE LA HOJA DE NOTAS              *
028200******************************************************************
028300 300-PROCESA-HOJA-NOTAS SECTION.
028400     READ GRADESHEET-FILE AT END SET WKS-FIN-GRDSHT TO 1
028500     END-READ
028600     IF NOT FIN-GRDSHT
028700        ADD 1 TO WKS-FILAS-LEIDAS
028800        MOVE CAA-FILA-HOJA-NOTAS TO WKS-IMAGEN-FILA
028900        MOVE SPACES TO WKS-MOTIVO-RECHAZO
029000        PERFORM 310-VALIDA-FILA
029100        IF FILA-VALIDA
029200           PERFORM 320-APLICA-FILA
029300        ELSE
029400           PERFORM 380-RECHAZA-FILA
029500        END-IF
029600     END-IF.
029700 300-PROCESA-HOJA-NOTAS-E. EXIT.
029800
029900******************************************************************
030000*    VALIDACION: ESTUDIANTE, MATERIA PARA EL SEMESTRE Y NOTA     *
030100******************************************************************
030200 310-VALIDA-FILA SECTION.
030300     MOVE 1 TO WKS-VALIDO
030400     MOVE 0 TO WKS-ENCONTRADO
030500     SET IDX-STU TO 1
030600     SEARCH TBL-STU
030700        AT END CONTINUE
030800        WHEN TBL-STU-REG-NO (IDX-STU) = GSH-REG-NO
030900           MOVE 1 TO WKS-ENCONTRADO
031000     END-SEARCH
031100     IF NOT REGISTRO-ENCONTRADO
031200        MOVE 'UNKNOWN STUDENT' TO WKS-MOTIVO-RECHAZO
031300        MOVE 0 TO WKS-VALIDO
031400     ELSE
031500        MOVE 0 TO WKS-ENCONTRADO
031600        SET IDX-SUB TO 1
031700        SEARCH TBL-SUB
031800           AT END CONTINUE
031900           WHEN TBL-SUB-CODE (IDX-SUB) = GSH-SUBJECT-CODE
032000            AND TBL-SUB-SEMESTER-ID (IDX-SUB) = WKS-RUN-SEMESTER
032100              MOVE 1 TO WKS-ENCONTRADO
032200        END-SEARCH
032300        IF NOT REGISTRO-ENCONTRADO
032400           MOVE 'UNKNOWN SUBJECT FOR SEMESTER'
032500                TO WKS-MOTIVO-RECHAZO
032600           MOVE 0 TO WKS-VALIDO
032700        ELSE
032800           MOVE 0 TO WKS-ENCONTRADO
032820           PERFORM 311-VALIDA-GRADO THRU 311-VALIDA-GRADO-E
032840               VARYING WKS-IDX-GRADO FROM 1 BY 1
032860               UNTIL WKS-IDX-GRADO > 9
033500           IF NOT REGISTRO-ENCONTRADO
033600              MOVE 'INVALID GRADE' TO WKS-MOTIVO-RECHAZO
033700              MOVE 0 TO WKS-VALIDO
033800           END-IF
033900        END-IF
034000     END-IF.
034100 310-VALIDA-FILA-E. EXIT.
034120
034140 311-VALIDA-GRADO SECTION.
034150     IF WKS-GRADO-VALIDO (WKS-IDX-GRADO) = GSH-GRADE
034160        MOVE 1 TO WKS-ENCONTRADO
034170     END-IF.
034180 311-VALIDA-GRADO-E. EXIT.
034200
034300******************************************************************
034400*   APLICACION (UPSERT) DE LA FILA VALIDA EN LA NOTA DE SEMESTRE *
034500******************************************************************
034600 320-APLICA-FILA SECTION.
034700     MOVE GSH-REG-NO        TO WKS-LLAVE-GRD-REG-NO
034800     MOVE WKS-RUN-SEMESTER  TO WKS-LLAVE-GRD-SEMESTER
034900     MOVE 0 TO WKS-ENCONTRADO
035000     SET IDX-GRD TO 1
035100     SEARCH TBL-GRD
035200        AT END CONTINUE
035300        WHEN TBL-GRD-STUDENT-REG-NO (IDX-GRD) = WKS-LLAVE-GRD-REG-NO
035400         AND TBL-GRD-SEMESTER-ID (IDX-GRD)    = WKS-LLAVE-GRD-SEMESTER
035500           MOVE 1 TO WKS-ENCONTRADO
035600     END-SEARCH
035700     IF NOT REGISTRO-ENCONTRADO
035800        ADD 1 TO WKS-GRD-OCCURS
035900        SET IDX-GRD TO WKS-GRD-OCCURS
036000        MOVE WKS-LLAVE-GRD-REG-NO   TO TBL-GRD-STUDENT-REG-NO (IDX-GRD)
036100        MOVE WKS-LLAVE-GRD-SEMESTER TO TBL-GRD-SEMESTER-ID (IDX-GRD)
036200        MOVE 0                      TO TBL-GRD-SUBJECT-COUNT (IDX-GRD)
036300        MOVE 'X'                    TO TBL-GRD-TOCADO-CORRIDA (IDX-GRD)
036400        ADD 1 TO WKS-GRD-CREADOS
036500     ELSE
036600        IF TBL-GRD-TOCADO-CORRIDA (IDX-GRD) = SPACE
036700           MOVE 'X' TO TBL-GRD-TOCADO-CORRIDA (IDX-GRD)
036800           ADD 1 TO WKS-GRD-ACTUALIZ
036900        END-IF
037000     END-IF
037100     PERFORM 330-UPSERT-ENTRADA-NOTA.
037200 320-APLICA-FILA-E. EXIT.
037300
037400******************************************************************
037500*      UPSERT DEL PAR (CODIGO DE MATERIA, NOTA) EN LA FILA GRD   *
037600******************************************************************
037700 330-UPSERT-ENTRADA-NOTA SECTION.
037800     MOVE 0 TO WKS-ENCONTRADO
037900     SET IDX-GRD-ENT TO 1
037910     PERFORM 331-BUSCA-ENTRADA-NOTA THRU 331-BUSCA-ENTRADA-NOTA-E
037920         VARYING WKS-IDX-ENTRADA FROM 1 BY 1
037930         UNTIL WKS-IDX-ENTRADA > TBL-GRD-SUBJECT-COUNT (IDX-GRD)
038800     IF REGISTRO-ENCONTRADO
038900        MOVE GSH-GRADE TO TBL-GRD-GRADE (IDX-GRD IDX-GRD-ENT)
039000        ADD 1 TO WKS-FILAS-APLICADAS
039100     ELSE
039200        IF TBL-GRD-SUBJECT-COUNT (IDX-GRD) >= 10
039300           MOVE 'GRADE ROW LIMIT OF 10 SUBJECTS EXCEEDED'
039400                TO WKS-MOTIVO-RECHAZO
039500           PERFORM 380-RECHAZA-FILA
039600        ELSE
039700           ADD 1 TO TBL-GRD-SUBJECT-COUNT (IDX-GRD)
039800           SET IDX-GRD-ENT TO TBL-GRD-SUBJECT-COUNT (IDX-GRD)
039900           MOVE GSH-SUBJECT-CODE
040000                TO TBL-GRD-SUBJECT-CODE (IDX-GRD IDX-GRD-ENT)
040100           MOVE GSH-GRADE
040200                TO TBL-GRD-GRADE (IDX-GRD IDX-GRD-ENT)
040300           ADD 1 TO WKS-FILAS-APLICADAS
040400        END-IF
040500     END-IF.
040600 330-UPSERT-ENTRADA-NOTA-E. EXIT.
040620
040640 331-BUSCA-ENTRADA-NOTA SECTION.
040650     IF TBL-GRD-SUBJECT-CODE (IDX-GRD WKS-IDX-ENTRADA)
040660                                         = GSH-SUBJECT-CODE
040670        MOVE 1 TO WKS-ENCONTRADO
040680        SET IDX-GRD-ENT TO WKS-IDX-ENTRADA
040690     END-IF.
040695 331-BUSCA-ENTRADA-NOTA-E. EXIT.
040700
040800******************************************************************
040900*                   R E C H A Z O   D E   F I L A                *
041000******************************************************************
041100 380-RECHAZA-FILA SECTION.
041200     ADD 1 TO WKS-FILAS-RECHAZADAS
041300     MOVE SPACES TO REG-ERRLOG
041400     STRING WKS-IMAGEN-FILA DELIMITED BY SIZE
041500            ' - ' DELIMITED BY SIZE
041600            WKS-MOTIVO-RECHAZO DELIMITED BY SIZE
041700       INTO REG-ERRLOG
041800     END-STRING
041900     WRITE REG-ERRLOG.
042000 380-RECHAZA-FILA-E. EXIT.
042100
042200******************************************************************
042300*        REGRABADO DE GRADE-FILE AL FINAL DE LA CORRIDA          *
042400******************************************************************
042500 400-REESCRIBE-GRADE SECTION.
042600     CLOSE GRADE-FILE
042700     OPEN OUTPUT GRADE-FILE
042800     PERFORM 401-REESCRIBE-GRADE-FILA THRU 401-REESCRIBE-GRADE-FILA-E
042900         VARYING IDX-GRD FROM 1 BY 1
042950         UNTIL IDX-GRD > WKS-GRD-OCCURS
043000     CLOSE GRADE-FILE.
044600 400-REESCRIBE-GRADE-E. EXIT.
044620
044640 401-REESCRIBE-GRADE-FILA SECTION.
044660     MOVE TBL-GRD-STUDENT-REG-NO (IDX-GRD) TO GRD-STUDENT-REG-NO
044680     MOVE TBL-GRD-SEMESTER-ID (IDX-GRD)    TO GRD-SEMESTER-ID
044700     MOVE TBL-GRD-SUBJECT-COUNT (IDX-GRD)  TO GRD-SUBJECT-COUNT
044710     MOVE TBL-GRD-ENTRY (IDX-GRD 1)        TO GRD-ENTRY (1)
044720     MOVE TBL-GRD-ENTRY (IDX-GRD 2)        TO GRD-ENTRY (2)
044730     MOVE TBL-GRD-ENTRY (IDX-GRD 3)        TO GRD-ENTRY (3)
044740     MOVE TBL-GRD-ENTRY (IDX-GRD 4)        TO GRD-ENTRY (4)
044750     MOVE TBL-GRD-ENTRY (IDX-GRD 5)        TO GRD-ENTRY (5)
044760     MOVE TBL-GRD-ENTRY (IDX-GRD 6)        TO GRD-ENTRY (6)
044770     MOVE TBL-GRD-ENTRY (IDX-GRD 7)        TO GRD-ENTRY (7)
044780     MOVE TBL-GRD-ENTRY (IDX-GRD 8)        TO GRD-ENTRY (8)
044790     MOVE TBL-GRD-ENTRY (IDX-GRD 9)        TO GRD-ENTRY (9)
044792     MOVE TBL-GRD-ENTRY (IDX-GRD 10)       TO GRD-ENTRY (10)
044794     WRITE CAA-REG-NOTA-SEM.
044796 401-REESCRIBE-GRADE-FILA-E. EXIT.
044798
044800 600-ESTADISTICAS SECTION.
044900     DISPLAY "==========================================="
045000     DISPLAY "   CAAM0020 - ESTADISTICAS DE INGESTA       "
045100     DISPLAY "==========================================="
045200     DISPLAY "FILAS LEIDAS              : " WKS-FILAS-LEIDAS
045300     DISPLAY "FILAS APLICADAS           : " WKS-FILAS-APLICADAS
045400     DISPLAY "FILAS RECHAZADAS          : " WKS-FILAS-RECHAZADAS
045500     DISPLAY "NOTAS DE SEMESTRE CREADAS : " WKS-GRD-CREADOS
045600     DISPLAY "NOTAS DE SEMESTRE ACTUAL. : " WKS-GRD-ACTUALIZ
045700     DISPLAY "===========================================".
045800 600-ESTADISTICAS-E. EXIT.
045900
046000 900-CIERRA-ARCHIVOS SECTION.
046100     CLOSE STUDENT-FILE SUBJECT-FILE GRADESHEET-FILE ERRLOG-FILE.
046200 900-CIERRA-ARCHIVOS-E. EXIT.
